000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Date: 22/07/1988
000130* Purpose: PROCESSA O ARQUIVO DE EVENTOS DE PRODUTO (CRIACAO E
000140*          ATUALIZACAO) RECEBIDO DE VARIANTES, LANCANDO CRIACOES E
000150*          AJUSTES DE ESTOQUE/PRECO/NOME NO CADASTRO MASTER, E
000160*          EMITINDO UM LOG DE OCORRENCIAS.
000170* Alteracoes: 22/07/1988 - AR  - Programa original, somente
000180*                                eventos de criacao de produto.
000190*             14/03/1992 - AR  - Inclui o tratamento de eventos de
000200*                                atualizacao (estoque/preco/nome).
000210*             11/11/1994 - JPC - Ticket MANUT-0101: ajuste de
000220*                                estoque passa a usar o modulo
000230*                                comum INVP0930, em vez de
000240*                                ADD/SUBTRACT direto no registro.
000250*             14/09/1998 - LGM - Y2K: campo de data/hora do log e
000260*                                da marca de atualizacao do master
000270*                                expandido para ano com 4 digitos.
000280*             19/01/2000 - LGM - Ticket MANUT-0132: revisao pos-Y2K,
000290*                                testada virada de ano sem problemas.
000300*             21/05/2002 - RF  - Ticket CAD-0263: nome e preco de
000310*                                um evento de atualizacao sao
000320*                                tratados independentemente do
000330*                                ajuste de estoque, podendo gerar
000340*                                uma segunda linha de log para o
000350*                                mesmo registro.
000360*             30/03/2006 - RF  - Migracao do layout de precos para
000370*                                o novo cadastro; ajustes de nomes
000380*                                de campos e mensagens.
000390******************************************************************
000400*-----------------------------------------------------------------
000410 IDENTIFICATION DIVISION.
000420*-----------------------------------------------------------------
000430 PROGRAM-ID.    INVP0200.
000440 AUTHOR.        ANDRE RAFFUL.
000450 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO - CD INVENTARIO.
000460 DATE-WRITTEN.  22/07/1988.
000470 DATE-COMPILED.
000480 SECURITY.      USO INTERNO DO DEPARTAMENTO DE COMPRAS.
000490*-----------------------------------------------------------------
000500 ENVIRONMENT DIVISION.
000510*-----------------------------------------------------------------
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-PC.
000540 OBJECT-COMPUTER. IBM-PC.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     UPSI-0 ON STATUS IS UPSI-0-LIGADA.
000580*-----------------------------------------------------------------
000590 INPUT-OUTPUT SECTION.
000600*-----------------------------------------------------------------
000610 FILE-CONTROL.
000620     SELECT PRODMAST ASSIGN TO "PRODMAST"
000630         ORGANIZATION IS INDEXED
000640         ACCESS MODE IS RANDOM
000650         RECORD KEY IS COD-PRODUTO-SKU
000660         FILE STATUS IS WS-FS-PRODMAST.
000670     SELECT EVENTIN ASSIGN TO "EVENTIN"
000680         ORGANIZATION IS LINE SEQUENTIAL
000690         FILE STATUS IS WS-FS-EVENTIN.
000700     SELECT EVENTLOG ASSIGN TO "EVENTLOG"
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS IS WS-FS-EVENTLOG.
000730*-----------------------------------------------------------------
000740 DATA DIVISION.
000750*-----------------------------------------------------------------
000760 FILE SECTION.
000770*-----------------------------------------------------------------
000780* CADASTRO MASTER DE PRODUTOS - MESMO LAYOUT COMPARTILHADO COM
000790* INVP0100 (CARGA), INVP0510 E INVP0520 (MANUTENCAO DE PRECOS).
000800* ABERTO EM MODO I-O PORQUE ESTE PROGRAMA LE PELO SKU E REGRAVA
000810* O REGISTRO QUANDO UM EVENTO DE ATUALIZACAO MUDA ESTOQUE/PRECO/
000820* NOME.
000830 FD  PRODMAST.
000840     COPY PRODMAST.
000850*
000860* ARQUIVO DE ENTRADA COM OS EVENTOS DE CRIACAO/ATUALIZACAO DE
000870* PRODUTO GERADOS PELAS VARIANTES DE CATALOGO. LAYOUT FIXO DE
000880* 132 POSICOES; OS CAMPOS NUMERICOS (PRECO/QUANTIDADE) CHEGAM
000890* COMO TEXTO E SO SAO VALIDADOS MAIS ADIANTE (INVP0910/INVP0920).
000900 FD  EVENTIN
000910     RECORD CONTAINS 132 CHARACTERS.
000920 01  FD-REGISTRO-EVENTO.
000930     05  EVT-TYPE                      PIC X(06).
000940*        "CREATE" OU "UPDATE" - VINDO DIRETO DA VARIANTE.
000950     05  EVT-PRODUCT-TITLE              PIC X(30).
000960     05  EVT-VARIANT-TITLE              PIC X(20).
000970*        EM BRANCO QUANDO O PRODUTO NAO TEM VARIANTE PROPRIA.
000980     05  EVT-SKU                        PIC X(20).
000990     05  EVT-PRICE                      PIC X(12).
001000*        PRECO EM TEXTO - "9999999.99"; VALIDADO POR INVP0910.
001010     05  EVT-QTY                        PIC X(09).
001020*        QUANTIDADE EM TEXTO - SO INTEIRO; VALIDADA POR INVP0920.
001030     05  FILLER                         PIC X(35).
001040*
001050* LOG DE EVENTOS (SAIDA) - UMA LINHA POR EVENTO PROCESSADO,
001060* REGISTRANDO A DISPOSICAO FINAL (CRIADO/ATUALIZADO/IGNORADO/
001070* REJEITADO) PARA CONFERENCIA DA OPERACAO.
001080 FD  EVENTLOG
001090     RECORD CONTAINS 132 CHARACTERS.
001100 01  FD-LINHA-LOG                       PIC X(132).
001110*-----------------------------------------------------------------
001120 WORKING-STORAGE SECTION.
001130*-----------------------------------------------------------------
001140* FILE STATUS DE CADA ARQUIVO - SO A FAIXA "00" (OK) E AS
001150* CONDICOES DE CHAVE-NAO-ENCONTRADA SAO NOMEADAS; QUALQUER OUTRO
001160* VALOR DE RETORNO SERIA ERRO DE E/S, FORA DO ESCOPO DESTE
001170* PROGRAMA (TRATADO PELO OPERADOR VIA CONSOLE).
001180 77  WS-FS-PRODMAST                    PIC X(02).
001190     88  FS-PRODMAST-OK                 VALUE "00".
001200     88  FS-PRODMAST-NAO-EXISTE          VALUE "23" "35".
001210 77  WS-FS-EVENTIN                     PIC X(02).
001220     88  FS-EVENTIN-OK                   VALUE "00".
001230 77  WS-FS-EVENTLOG                    PIC X(02).
001240     88  FS-EVENTLOG-OK                  VALUE "00".
001250*
001260* CHAVES DE CONTROLE DO LACO PRINCIPAL E DOS RAMOS DE DECISAO -
001270* CADA UMA TEM SEU 88-LEVEL PROPRIO, NO HABITO DA CASA DE NUNCA
001280* TESTAR O CAMPO "S"/"N" DIRETO NUM IF.
001290 77  WS-FIM-EVENTOS                    PIC X(01) VALUE "N".
001300     88  FLAG-EOF-EVENTOS               VALUE "S".
001310 77  WS-MASTER-ENCONTRADO               PIC X(01) VALUE "N".
001320     88  FLAG-MASTER-ENCONTRADO          VALUE "S".
001330 77  WS-TIPO-E-CRIACAO                 PIC X(01) VALUE "N".
001340     88  FLAG-TIPO-CRIACAO               VALUE "S".
001350 77  WS-QTDE-FORNECIDA                 PIC X(01) VALUE "N".
001360     88  FLAG-QTDE-FORNECIDA             VALUE "S".
001370 77  WS-PRECO-FORNECIDO                PIC X(01) VALUE "N".
001380     88  FLAG-PRECO-FORNECIDO            VALUE "S".
001390 77  WS-DETALHE-ALTEROU                PIC X(01) VALUE "N".
001400     88  FLAG-DETALHE-ALTEROU            VALUE "S".
001410*-----------------------------------------------------------------
001420* AREA DE TRABALHO DO EVENTO CORRENTE - RECEBE A LINHA LIDA DE
001430* EVENTIN JA SEPARADA POR CAMPO, PARA NAO FICAR REFERENCIANDO O
001440* REGISTRO DO FD DIRETO NOS PARAGRAFOS DE NEGOCIO.
001450 01  WS-REGISTRO-EVENTO.
001460     05  WS-EVT-TIPO                    PIC X(06).
001470     05  WS-EVT-TITULO-PROD             PIC X(30).
001480     05  WS-EVT-TITULO-VAR              PIC X(20).
001490     05  WS-EVT-SKU                     PIC X(20).
001500     05  WS-EVT-PRECO                   PIC X(12).
001510     05  WS-EVT-QTDE                    PIC X(09).
001520     05  FILLER                         PIC X(09).
001530*-----------------------------------------------------------------
001540* AREA DE PARAMETRO DO MODULO INVP0910 (VALIDACAO DE PRECO) -
001550* PREENCHIDA PELO CHAMADOR ANTES DO CALL, LIDA DE VOLTA APOS.
001560 01  WS-AREA-VALIDA-PRECO.
001570     05  WS-AVP-ENTRADA                 PIC X(12).
001580     05  WS-AVP-NUMERICO                PIC 9(08)V99.
001590     05  WS-AVP-RETORNO                  PIC 9(01).
001600     05  FILLER                         PIC X(02).
001610*-----------------------------------------------------------------
001620* VISTA DE DEPURACAO HERDADA DO MODULO INVP0910 - TICKET CAD-0254.
001630*-----------------------------------------------------------------
001640 01  WS-AREA-VALIDA-PRECO-R REDEFINES WS-AREA-VALIDA-PRECO.
001650     05  WS-AVP-FAIXA-COMPLETA           PIC X(25).
001660*-----------------------------------------------------------------
001670* AREA DE PARAMETRO DO MODULO INVP0920 (VALIDACAO DE QUANTIDADE) -
001680* MESMO PRINCIPIO DA AREA DE PRECO ACIMA.
001690 01  WS-AREA-VALIDA-QTDE.
001700     05  WS-AVQ-ENTRADA                 PIC X(09).
001710     05  WS-AVQ-NUMERICO                PIC 9(07).
001720     05  WS-AVQ-RETORNO                  PIC 9(01).
001730     05  FILLER                         PIC X(02).
001740*-----------------------------------------------------------------
001750* AREA DE PARAMETRO DO MODULO INVP0930 (AJUSTE ATOMICO DE
001760* ESTOQUE) - O SENTIDO ("E"/"S") E A QUANTIDADE DO EVENTO SAO
001770* CALCULADOS EM P425 A PARTIR DA DIFERENCA ENTRE O SALDO NOVO
001780* INFORMADO E O SALDO ATUAL DO MASTER, PORQUE O EVENTO DE
001790* ATUALIZACAO TRAZ A QUANTIDADE FINAL DESEJADA, NAO UM DELTA.
001800 01  WS-AREA-AJUSTE-ESTOQUE.
001810     05  WS-AAE-SENTIDO                 PIC X(01).
001820     05  WS-AAE-SALDO-ANTERIOR           PIC 9(07).
001830     05  WS-AAE-QTDE-EVENTO              PIC 9(07).
001840     05  WS-AAE-SALDO-RESULTANTE         PIC 9(07).
001850     05  WS-AAE-DELTA-APLICADO           PIC S9(07).
001860     05  WS-AAE-RETORNO                   PIC 9(01).
001870     05  FILLER                         PIC X(02).
001880*-----------------------------------------------------------------
001890 01  WS-NOME-DERIVADO.
001900     05  WS-NOME-DERIVADO-TXT            PIC X(40).
001910*-----------------------------------------------------------------
001920* VISTA USADA PARA ISOLAR A ULTIMA POSICAO DO NOME DERIVADO -
001930* AUXILIA A CONFERENCIA VISUAL DO TRUNCAMENTO EM DEPURACAO.
001940*-----------------------------------------------------------------
001950 01  WS-NOME-DERIVADO-R REDEFINES WS-NOME-DERIVADO.
001960     05  FILLER                          PIC X(39).
001970     05  WS-NOME-DERIVADO-ULT             PIC X(01).
001980*
001990*    CONTADORES DE POSICAO USADOS NA MONTAGEM DO NOME DERIVADO
002000*    (P430) - QUANTAS POSICOES DO TITULO/VARIANTE SOBRARAM APOS
002010*    O TRIM DE ESPACOS A DIREITA (P610).
002020 77  WS-TAM-TITULO                      PIC 9(02) COMP VALUE 0.
002030 77  WS-TAM-VARIANTE                    PIC 9(02) COMP VALUE 0.
002040*-----------------------------------------------------------------
002050*    QUANTIDADE ANTES E DEPOIS DO AJUSTE DE ESTOQUE (P425) -
002060*    GUARDADAS SEPARADAS PARA COMPOR A LINHA DO LOG DE ESTOQUE
002070*    (P712), QUE PRECISA MOSTRAR AS DUAS PARA CONFERENCIA.
002080 01  WS-QTDE-ANTIGA-AREA.
002090     05  WS-QTDE-ANTIGA                  PIC 9(07) VALUE 0.
002100 01  WS-QTDE-NOVA-AREA.
002110     05  WS-QTDE-NOVA                    PIC 9(07) VALUE 0.
002120*-----------------------------------------------------------------
002130*    DATA/HORA DA SESSAO, LIDAS UMA SO VEZ NA INICIALIZACAO E
002140*    USADAS PARA MARCAR TODOS OS REGISTROS ALTERADOS NESTA
002150*    EXECUCAO COM O MESMO TIMESTAMP (DTA-ULT-ATUALIZACAO).
002160 77  WS-ACCEPT-DATA                     PIC 9(08) VALUE 0.
002170 77  WS-ACCEPT-HORA                     PIC 9(08) VALUE 0.
002180*
002190 01  WS-TIMESTAMP-ATUAL.
002200     05  WS-TS-TEXTO                     PIC X(19).
002210*
002220*    VISTA QUE SEPARA O TIMESTAMP EM SEUS COMPONENTES, PARA
002230*    MONTAGEM PELO PARAGRAFO P110 SEM CONCATENACAO MANUAL.
002240 01  WS-TIMESTAMP-ATUAL-R REDEFINES WS-TIMESTAMP-ATUAL.
002250     05  WS-TS-ANO                       PIC 9(04).
002260     05  WS-TS-SEP1                      PIC X(01).
002270     05  WS-TS-MES                       PIC 9(02).
002280     05  WS-TS-SEP2                      PIC X(01).
002290     05  WS-TS-DIA                       PIC 9(02).
002300     05  WS-TS-SEP3                      PIC X(01).
002310     05  WS-TS-HORA                      PIC 9(02).
002320     05  WS-TS-SEP4                      PIC X(01).
002330     05  WS-TS-MIN                       PIC 9(02).
002340     05  WS-TS-SEP5                      PIC X(01).
002350     05  WS-TS-SEG                       PIC 9(02).
002360*-----------------------------------------------------------------
002370* TEXTO DA DISPOSICAO A GRAVAR NO LOG - MOVIDO PELO PARAGRAFO
002380* CHAMADOR ANTES DE PERFORM P711/P712 (PARAGRAFO NAO RECEBE
002390* PARAMETRO EM COBOL; A COMUNICACAO E POR AREA DE TRABALHO).
002400*-----------------------------------------------------------------
002410 01  WS-TEXTO-DISPOSICAO-AREA.
002420     05  WS-TEXTO-DISPOSICAO             PIC X(24).
002430*-----------------------------------------------------------------
002440* AREAS DE EDICAO PARA MONTAGEM DAS LINHAS DO LOG, SEM FUNCAO
002450* INTRINSECA (INSPECT/REFERENCE MODIFICATION).
002460*-----------------------------------------------------------------
002470*    WS-ED-NUM-... E USADA PELO PARAGRAFO COMUM P600-EDITA-
002480*    NUMERO PARA CONVERTER UM 9(07) EM TEXTO SEM ZEROS A
002490*    ESQUERDA (PIC ZZZZZZ9 + INSPECT TALLYING FOR LEADING
002500*    SPACE + REFERENCE MODIFICATION, JA QUE ESTA CASA NAO USA
002510*    FUNCTION).
002520 77  WS-ED-NUM-ENTRADA                  PIC 9(07) VALUE 0.
002530 77  WS-ED-NUM-EDITADO                  PIC ZZZZZZ9.
002540 77  WS-ED-NUM-LEAD                     PIC 9(02) COMP VALUE 0.
002550 77  WS-ED-NUM-LEN                      PIC 9(02) COMP VALUE 0.
002560 77  WS-ED-NUM-START                    PIC 9(02) COMP VALUE 0.
002570 01  WS-ED-NUM-SAIDA.
002580     05  WS-ED-NUM-TEXTO                PIC X(07).
002590     05  FILLER                         PIC X(01).
002600*
002610*    WS-ED-ALFA-... E USADA PELO PARAGRAFO COMUM P610-EDITA-
002620*    ALFA PARA MEDIR QUANTAS POSICOES DE UM CAMPO ALFANUMERICO
002630*    ESTAO OCUPADAS ANTES DO PRIMEIRO ESPACO A DIREITA.
002640 77  WS-ED-ALFA-TAM                     PIC 9(02) COMP VALUE 0.
002650 01  WS-ED-ALFA-AREA.
002660     05  WS-ED-ALFA-TEXTO                PIC X(40).
002670*
002680*    TEXTO JA EDITADO DO SKU, PARA AS TRES ROTINAS DE LOG.
002690 01  WS-MSG-SKU.
002700     05  WS-MSG-SKU-TEXTO                PIC X(20).
002710 77  WS-MSG-SKU-LEN                     PIC 9(02) COMP VALUE 0.
002720*
002730*    QUANTIDADE ANTERIOR JA EDITADA, PARA O LOG DE ESTOQUE.
002740 01  WS-MSG-QTDE-A.
002750     05  WS-MSG-QTDE-A-TEXTO             PIC X(07).
002760 77  WS-MSG-QTDE-A-LEN                  PIC 9(02) COMP VALUE 0.
002770*
002780*    QUANTIDADE NOVA JA EDITADA, PARA O LOG DE ESTOQUE.
002790 01  WS-MSG-QTDE-B.
002800     05  WS-MSG-QTDE-B-TEXTO             PIC X(07).
002810 77  WS-MSG-QTDE-B-LEN                  PIC 9(02) COMP VALUE 0.
002820*
002830*    LINHA MONTADA ANTES DA GRAVACAO NO ARQUIVO EVENTLOG.
002840 01  WS-LINHA-LOG-AREA.
002850     05  WS-LR-TEXTO                     PIC X(132).
002860*-----------------------------------------------------------------
002870 LINKAGE SECTION.
002880*-----------------------------------------------------------------
002890*    NENHUM PARAMETRO - PROGRAMA CHAMADO PELO MENU SEM AREA.
002900*-----------------------------------------------------------------
002910 PROCEDURE DIVISION.
002920*-----------------------------------------------------------------
002930 MAIN-PROCEDURE.
002940*    ROTEIRO PRINCIPAL: ABRE OS TRES ARQUIVOS, PROCESSA UM
002950*    EVENTO POR ITERACAO ATE O FIM DE EVENTIN, E FECHA TUDO.
002960*    SEM PARAMETRO DE ENTRADA - O PROGRAMA E CHAMADO DIRETO
002970*    PELO MENU (INVP0000, OPCAO 2).
002980
002990     PERFORM P100-INICIALIZA THRU P100-FIM.
003000
003010     PERFORM P200-ABRE-EVENTOS THRU P200-FIM.
003020
003030     PERFORM P400-PROCESSA-EVENTO THRU P400-FIM
003040         UNTIL FLAG-EOF-EVENTOS.
003050
003060     PERFORM P900-FIM.
003070
003080*-----------------------------------------------------------------
003090*    INICIALIZACAO - ZERA O FLAG DE FIM DE ARQUIVO E CAPTURA A
003100*    DATA/HORA DA SESSAO, QUE SERA USADA EM TODAS AS GRAVACOES
003110*    DE MASTER FEITAS NESTA EXECUCAO.
003120 P100-INICIALIZA.
003130*
003140     MOVE "N" TO WS-FIM-EVENTOS.
003150     ACCEPT WS-ACCEPT-DATA FROM DATE YYYYMMDD.
003160     ACCEPT WS-ACCEPT-HORA FROM TIME.
003170     PERFORM P110-MONTA-TIMESTAMP THRU P110-FIM.
003180*
003190 P100-FIM.
003200*
003210*    MONTA O TIMESTAMP "AAAA-MM-DD HH:MM:SS" POR MOVE DIRETO
003220*    EM CADA COMPONENTE DA VISTA WS-TIMESTAMP-ATUAL-R - SEM
003230*    FUNCTION, NO PADRAO DA CASA (TICKET MANUT-0132 - Y2K JA
003240*    CONTEMPLADO COM O ANO DE 4 DIGITOS).
003250 P110-MONTA-TIMESTAMP.
003260*
003270     MOVE WS-ACCEPT-DATA(1:4)      TO WS-TS-ANO.
003280     MOVE WS-ACCEPT-DATA(5:2)      TO WS-TS-MES.
003290     MOVE WS-ACCEPT-DATA(7:2)      TO WS-TS-DIA.
003300     MOVE WS-ACCEPT-HORA(1:2)      TO WS-TS-HORA.
003310     MOVE WS-ACCEPT-HORA(3:2)      TO WS-TS-MIN.
003320     MOVE WS-ACCEPT-HORA(5:2)      TO WS-TS-SEG.
003330     MOVE "-"                      TO WS-TS-SEP1.
003340     MOVE "-"                      TO WS-TS-SEP2.
003350     MOVE " "                      TO WS-TS-SEP3.
003360     MOVE ":"                      TO WS-TS-SEP4.
003370     MOVE ":"                      TO WS-TS-SEP5.
003380*
003390 P110-FIM.
003400*-----------------------------------------------------------------
003410*    ABRE OS TRES ARQUIVOS DO PROGRAMA - PRODMAST EM I-O PORQUE
003420*    SERA LIDO POR CHAVE E REGRAVADO; EVENTIN SO LEITURA;
003430*    EVENTLOG SO GRAVACAO - E FAZ A PRIMEIRA LEITURA ANTECIPADA
003440*    DE EVENTIN PARA ALIMENTAR O LACO DE P400.
003450 P200-ABRE-EVENTOS.
003460*
003470     OPEN INPUT  EVENTIN.
003480     OPEN I-O    PRODMAST.
003490     OPEN OUTPUT EVENTLOG.
003500     PERFORM P401-LE-PROXIMO THRU P401-FIM.
003510*
003520 P200-FIM.
003530*
003540*    LEITURA ANTECIPADA DE EVENTIN - CADA CHAMADA TRAZ O PROXIMO
003550*    EVENTO PARA A PROXIMA ITERACAO DE P400; AO CHEGAR NO FIM
003560*    DO ARQUIVO, LIGA WS-FIM-EVENTOS E O LACO PRINCIPAL PARA.
003570 P401-LE-PROXIMO.
003580*
003590     READ EVENTIN
003600         AT END MOVE "S" TO WS-FIM-EVENTOS
003610     END-READ.
003620*
003630 P401-FIM.
003640*-----------------------------------------------------------------
003650*    DESPACHA O EVENTO JA LIDO PARA O TRATAMENTO DE CRIACAO OU
003660*    DE ATUALIZACAO, CONFORME O VALOR DE EVT-TYPE, E DEIXA
003670*    ANTECIPADA A LEITURA DO PROXIMO EVENTO PARA A ITERACAO
003680*    SEGUINTE DO PERFORM ... UNTIL EM MAIN-PROCEDURE.
003690 P400-PROCESSA-EVENTO.
003700*
003710     MOVE SPACES TO WS-REGISTRO-EVENTO.
003720*    PASSA O REGISTRO DO FD PARA A AREA DE TRABALHO, CAMPO A
003730*    CAMPO, EM VEZ DE UM MOVE CORRESPONDING - HABITO DA CASA
003740*    PARA DEIXAR EXPLICITO QUE CAMPO DO FD ALIMENTA QUAL CAMPO.
003750     MOVE EVT-TYPE           TO WS-EVT-TIPO.
003760     MOVE EVT-PRODUCT-TITLE  TO WS-EVT-TITULO-PROD.
003770     MOVE EVT-VARIANT-TITLE  TO WS-EVT-TITULO-VAR.
003780     MOVE EVT-SKU            TO WS-EVT-SKU.
003790     MOVE EVT-PRICE          TO WS-EVT-PRECO.
003800     MOVE EVT-QTY            TO WS-EVT-QTDE.
003810*
003820*    SO "CREATE" E RECONHECIDO COMO CRIACAO; QUALQUER OUTRO
003830*    VALOR DE EVT-TYPE (INCLUSIVE "UPDATE") CAI NO RAMO DE
003840*    ATUALIZACAO, QUE POR SUA VEZ REJEITA SKU INEXISTENTE.
003850     IF WS-EVT-TIPO = "CREATE" THEN
003860         MOVE "S" TO WS-TIPO-E-CRIACAO
003870         PERFORM P410-PROCESSA-CREATE THRU P410-FIM
003880     ELSE
003890         MOVE "N" TO WS-TIPO-E-CRIACAO
003900         PERFORM P420-PROCESSA-UPDATE THRU P420-FIM
003910     END-IF.
003920*
003930     PERFORM P401-LE-PROXIMO THRU P401-FIM.
003940*
003950 P400-FIM.
003960*-----------------------------------------------------------------
003970* EVENTOS DE CRIACAO - SKU EM BRANCO E IGNORADO; PRECO/QTDE EM
003980* BRANCO ASSUMEM DEFAULT (0.00 / 0); SKU JA EXISTENTE NAO E
003990* ALTERADO, SO REGISTRADO COMO "EXISTS".
004000*-----------------------------------------------------------------
004010 P410-PROCESSA-CREATE.
004020*
004030*    SKU EM BRANCO NAO TEM COMO SER GRAVADO NO MASTER (E CHAVE
004040*    DE ACESSO) - O EVENTO E DESCARTADO COM MENSAGEM PROPRIA,
004050*    SEM PASSAR PELO FORMATO-PADRAO DE DISPOSICAO DE P711.
004060     IF WS-EVT-SKU = SPACES THEN
004070         MOVE "skipped - missing SKU" TO WS-MSG-SKU-TEXTO
004080         PERFORM P710-GRAVA-LOG-SIMPLES THRU P710-FIM
004090     ELSE
004100         PERFORM P430-MONTA-NOME-DERIVADO THRU P430-FIM
004110         MOVE WS-EVT-SKU TO COD-PRODUTO-SKU
004120         READ PRODMAST
004130             INVALID KEY
004140                 MOVE "N" TO WS-MASTER-ENCONTRADO
004150             NOT INVALID KEY
004160                 MOVE "S" TO WS-MASTER-ENCONTRADO
004170         END-READ
004180*        UM "CREATE" PARA UM SKU JA CADASTRADO NUNCA SOBRESCREVE
004190*        O REGISTRO EXISTENTE - SO E REGISTRADO NO LOG COMO
004200*        "exists", DEIXANDO O MASTER INTOCADO.
004210         IF FLAG-MASTER-ENCONTRADO THEN
004220             MOVE "exists" TO WS-TEXTO-DISPOSICAO
004230             PERFORM P711-GRAVA-LOG-DISPOSICAO THRU P711-FIM
004240         ELSE
004250             PERFORM P440-APLICA-DEFAULTS-CREATE THRU P440-FIM
004260             MOVE WS-EVT-SKU            TO COD-PRODUTO-SKU
004270             MOVE WS-NOME-DERIVADO-TXT  TO DESC-PRODUTO-MASTER
004280             MOVE WS-AVP-NUMERICO       TO VLR-PRODUTO-MASTER
004290             MOVE WS-AVQ-NUMERICO       TO QTD-PRODUTO-MASTER
004300             MOVE WS-TS-TEXTO           TO DTA-ULT-ATUALIZACAO
004310             WRITE REG-PRODUTO-MASTER
004320             MOVE "created" TO WS-TEXTO-DISPOSICAO
004330             PERFORM P711-GRAVA-LOG-DISPOSICAO THRU P711-FIM
004340         END-IF
004350     END-IF.
004360*
004370 P410-FIM.
004380*-----------------------------------------------------------------
004390*    PRECO/QUANTIDADE EM BRANCO NUM EVENTO DE CRIACAO VIRAM
004400*    DEFAULT ZERO; QUANDO INFORMADOS MAS INVALIDOS (RETORNO DO
004410*    MODULO DE VALIDACAO DIFERENTE DE ZERO), TAMBEM CAEM PARA
004420*    ZERO EM VEZ DE REJEITAR O EVENTO TODO - SO OS EVENTOS DE
004430*    ATUALIZACAO (P425/P426) REJEITAM CAMPO A CAMPO.
004440 P440-APLICA-DEFAULTS-CREATE.
004450*
004460     IF WS-EVT-PRECO = SPACES THEN
004470         MOVE ZERO TO WS-AVP-NUMERICO
004480     ELSE
004490         MOVE WS-EVT-PRECO TO WS-AVP-ENTRADA
004500         CALL "INVP0910" USING WS-AREA-VALIDA-PRECO
004510         IF WS-AVP-RETORNO NOT = ZERO THEN
004520             MOVE ZERO TO WS-AVP-NUMERICO
004530         END-IF
004540     END-IF.
004550*
004560     IF WS-EVT-QTDE = SPACES THEN
004570         MOVE ZERO TO WS-AVQ-NUMERICO
004580     ELSE
004590         MOVE WS-EVT-QTDE TO WS-AVQ-ENTRADA
004600         CALL "INVP0920" USING WS-AREA-VALIDA-QTDE
004610         IF WS-AVQ-RETORNO NOT = ZERO THEN
004620             MOVE ZERO TO WS-AVQ-NUMERICO
004630         END-IF
004640     END-IF.
004650*
004660 P440-FIM.
004670*-----------------------------------------------------------------
004680* EVENTOS DE ATUALIZACAO - SKU EM BRANCO E IGNORADO; SKU NAO
004690* LOCALIZADO NAO E CRIADO; AJUSTE DE ESTOQUE (VIA INVP0930) E
004700* ALTERACAO DE NOME/PRECO SAO TRATADOS DE FORMA INDEPENDENTE
004710* (TICKET CAD-0263).
004720*-----------------------------------------------------------------
004730 P420-PROCESSA-UPDATE.
004740*
004750     IF WS-EVT-SKU = SPACES THEN
004760         MOVE "skipped - missing SKU" TO WS-MSG-SKU-TEXTO
004770         PERFORM P710-GRAVA-LOG-SIMPLES THRU P710-FIM
004780     ELSE
004790         MOVE WS-EVT-SKU TO COD-PRODUTO-SKU
004800         READ PRODMAST
004810             INVALID KEY
004820                 MOVE "N" TO WS-MASTER-ENCONTRADO
004830             NOT INVALID KEY
004840                 MOVE "S" TO WS-MASTER-ENCONTRADO
004850         END-READ
004860*        AO CONTRARIO DO "CREATE", UM "UPDATE" PARA SKU NAO
004870*        CADASTRADO NAO CRIA O REGISTRO - SO E REGISTRADO COMO
004880*        "not_found"; SO SKU EXISTENTE SEGUE PARA OS AJUSTES.
004890         IF NOT FLAG-MASTER-ENCONTRADO THEN
004900             MOVE "not_found" TO WS-TEXTO-DISPOSICAO
004910             PERFORM P711-GRAVA-LOG-DISPOSICAO THRU P711-FIM
004920         ELSE
004930             PERFORM P430-MONTA-NOME-DERIVADO THRU P430-FIM
004940             PERFORM P425-ATUALIZA-ESTOQUE THRU P425-FIM
004950             PERFORM P426-ATUALIZA-DETALHES THRU P426-FIM
004960         END-IF
004970     END-IF.
004980*
004990 P420-FIM.
005000*-----------------------------------------------------------------
005010*    EVENTO DE ATUALIZACAO TRAZ A QUANTIDADE FINAL DESEJADA, NAO
005020*    UM DELTA - POR ISSO O SENTIDO ("E" PARA ENTRADA, "S" PARA
005030*    SAIDA) E A QUANTIDADE DO MOVIMENTO SAO CALCULADOS AQUI PELA
005040*    DIFERENCA CONTRA O SALDO ATUAL DO MASTER, E SO ENTAO O
005050*    AJUSTE E ENTREGUE AO MODULO COMUM INVP0930 (TICKET
005060*    MANUT-0101), QUE GARANTE O PISO DE ZERO. QUANDO A QUANTIDADE
005070*    NAO VEM OU NAO MUDA, NENHUM REWRITE E FEITO.
005080 P425-ATUALIZA-ESTOQUE.
005090*
005100     MOVE "N" TO WS-QTDE-FORNECIDA.
005110*
005120*    QUANTIDADE EM BRANCO OU INVALIDA (RETORNO NAO-ZERO DO
005130*    VALIDADOR) DEIXA WS-QTDE-FORNECIDA DESLIGADA, E O EVENTO
005140*    CAI NO RAMO "no_inventory_change" MAIS ABAIXO.
005150     IF WS-EVT-QTDE NOT = SPACES THEN
005160         MOVE WS-EVT-QTDE TO WS-AVQ-ENTRADA
005170         CALL "INVP0920" USING WS-AREA-VALIDA-QTDE
005180         IF WS-AVQ-RETORNO = ZERO THEN
005190             MOVE "S" TO WS-QTDE-FORNECIDA
005200         END-IF
005210     END-IF.
005220*
005230*    SO ENTRA NO AJUSTE DE ESTOQUE QUANDO A QUANTIDADE FOI
005240*    VALIDADA E E DIFERENTE DA QUE JA ESTA NO MASTER - QUANTIDADE
005250*    IGUAL A ATUAL NAO GERA REWRITE NEM LINHA DE LOG DE ESTOQUE.
005260     IF FLAG-QTDE-FORNECIDA
005270             AND WS-AVQ-NUMERICO NOT = QTD-PRODUTO-MASTER THEN
005280         MOVE QTD-PRODUTO-MASTER TO WS-QTDE-ANTIGA
005290                                     WS-AAE-SALDO-ANTERIOR
005300*        QUANTIDADE NOVA MAIOR QUE A ATUAL VIRA ENTRADA; MENOR
005310*        VIRA SAIDA - O MODULO INVP0930 RECEBE SEMPRE UMA
005320*        QUANTIDADE POSITIVA DE MOVIMENTO, NUNCA UM DELTA COM
005330*        SINAL.
005340         IF WS-AVQ-NUMERICO > QTD-PRODUTO-MASTER THEN
005350             MOVE "E" TO WS-AAE-SENTIDO
005360             COMPUTE WS-AAE-QTDE-EVENTO
005370                 = WS-AVQ-NUMERICO - QTD-PRODUTO-MASTER
005380         ELSE
005390             MOVE "S" TO WS-AAE-SENTIDO
005400             COMPUTE WS-AAE-QTDE-EVENTO
005410                 = QTD-PRODUTO-MASTER - WS-AVQ-NUMERICO
005420         END-IF
005430         CALL "INVP0930" USING WS-AREA-AJUSTE-ESTOQUE
005440*        RETORNO ZERO DE INVP0930 E O UNICO CASO QUE REGRAVA O
005450*        MASTER; RETORNO DIFERENTE DE ZERO (PISO DE ZERO
005460*        ESTOURADO, SENTIDO INVALIDO) SO GERA LOG, SEM REWRITE.
005470         IF WS-AAE-RETORNO = ZERO THEN
005480             MOVE WS-AAE-SALDO-RESULTANTE TO QTD-PRODUTO-MASTER
005490                                              WS-QTDE-NOVA
005500             MOVE WS-TS-TEXTO              TO DTA-ULT-ATUALIZACAO
005510             REWRITE REG-PRODUTO-MASTER
005520             PERFORM P712-GRAVA-LOG-ESTOQUE THRU P712-FIM
005530         ELSE
005540             MOVE "inventory_update_failed" TO WS-TEXTO-DISPOSICAO
005550             PERFORM P711-GRAVA-LOG-DISPOSICAO THRU P711-FIM
005560         END-IF
005570     ELSE
005580         MOVE "no_inventory_change" TO WS-TEXTO-DISPOSICAO
005590         PERFORM P711-GRAVA-LOG-DISPOSICAO THRU P711-FIM
005600     END-IF.
005610*
005620 P425-FIM.
005630*-----------------------------------------------------------------
005640*    NOME DERIVADO E PRECO SAO TRATADOS INDEPENDENTEMENTE DO
005650*    AJUSTE DE ESTOQUE DE P425 (TICKET CAD-0263) - UM EVENTO DE
005660*    ATUALIZACAO PODE MUDAR SO O NOME, SO O PRECO, SO O ESTOQUE,
005670*    OU QUALQUER COMBINACAO DAS TRES COISAS, E CADA MUDANCA
005680*    EFETIVA (VALOR REALMENTE DIFERENTE DO QUE JA ESTAVA NO
005690*    MASTER) GERA SUA PROPRIA LINHA DE LOG.
005700 P426-ATUALIZA-DETALHES.
005710*
005720     MOVE "N" TO WS-DETALHE-ALTEROU.
005730     MOVE "N" TO WS-PRECO-FORNECIDO.
005740*
005750*    PRECO EM BRANCO OU INVALIDO NAO ALTERA O PRECO DO MASTER -
005760*    DIFERENTE DO "CREATE", ONDE ELE CAIRIA PARA ZERO; AQUI O
005770*    VALOR ANTIGO FICA MANTIDO SE O NOVO NAO FOR ACEITAVEL.
005780     IF WS-EVT-PRECO NOT = SPACES THEN
005790         MOVE WS-EVT-PRECO TO WS-AVP-ENTRADA
005800         CALL "INVP0910" USING WS-AREA-VALIDA-PRECO
005810         IF WS-AVP-RETORNO = ZERO THEN
005820             MOVE "S" TO WS-PRECO-FORNECIDO
005830         END-IF
005840     END-IF.
005850*
005860*    NOME DERIVADO JA FOI CALCULADO EM P430, ANTES DESTE
005870*    PARAGRAFO SER CHAMADO - AQUI SO SE COMPARA COM O QUE JA
005880*    ESTA GRAVADO, PARA SO REWRITE QUANDO REALMENTE MUDOU.
005890     IF DESC-PRODUTO-MASTER NOT = WS-NOME-DERIVADO-TXT THEN
005900         MOVE WS-NOME-DERIVADO-TXT TO DESC-PRODUTO-MASTER
005910         MOVE "S" TO WS-DETALHE-ALTEROU
005920     END-IF.
005930*
005940     IF FLAG-PRECO-FORNECIDO
005950             AND VLR-PRODUTO-MASTER NOT = WS-AVP-NUMERICO THEN
005960         MOVE WS-AVP-NUMERICO TO VLR-PRODUTO-MASTER
005970         MOVE "S" TO WS-DETALHE-ALTEROU
005980     END-IF.
005990*
006000*    UM UNICO REWRITE COBRE NOME E PRECO JUNTOS - AS DUAS
006010*    MUDANCAS (SE AMBAS OCORREREM) VIRAM UMA SO LINHA DE LOG
006020*    "details_updated", SEPARADA DA LINHA DE ESTOQUE DE P425.
006030     IF FLAG-DETALHE-ALTEROU THEN
006040         MOVE WS-TS-TEXTO TO DTA-ULT-ATUALIZACAO
006050         REWRITE REG-PRODUTO-MASTER
006060         MOVE "details_updated" TO WS-TEXTO-DISPOSICAO
006070         PERFORM P711-GRAVA-LOG-DISPOSICAO THRU P711-FIM
006080     END-IF.
006090*
006100 P426-FIM.
006110*-----------------------------------------------------------------
006120* MONTA O NOME DERIVADO <TITULO> - <VARIANTE OU "Default">,
006130* TRUNCADO NA LARGURA DO PROD-NAME (40 POSICOES).
006140*-----------------------------------------------------------------
006150*    QUANDO A VARIANTE NAO TEM TITULO PROPRIO, O SUFIXO FIXO
006160*    "- Default" E USADO NO LUGAR; O STRING DE CADA RAMO JA
006170*    TRUNCA NA LARGURA DE DESC-PRODUTO-MASTER PORQUE A MOVE
006180*    FINAL E PARA UM CAMPO X(40) - QUALQUER SOBRA E DESCARTADA
006190*    SEM ERRO DE TAMANHO.
006200 P430-MONTA-NOME-DERIVADO.
006210*
006220     MOVE SPACES TO WS-NOME-DERIVADO-TXT.
006230     MOVE WS-EVT-TITULO-PROD TO WS-ED-ALFA-TEXTO.
006240     PERFORM P610-EDITA-ALFA THRU P610-FIM.
006250     MOVE WS-ED-ALFA-TAM TO WS-TAM-TITULO.
006260*
006270     IF WS-EVT-TITULO-VAR = SPACES THEN
006280         STRING WS-ED-ALFA-TEXTO(1:WS-TAM-TITULO) DELIMITED BY SIZE
006290                " - Default"                      DELIMITED BY SIZE
006300             INTO WS-NOME-DERIVADO-TXT
006310     ELSE
006320         MOVE WS-EVT-TITULO-VAR TO WS-ED-ALFA-TEXTO
006330         PERFORM P610-EDITA-ALFA THRU P610-FIM
006340         MOVE WS-ED-ALFA-TAM TO WS-TAM-VARIANTE
006350         STRING WS-EVT-TITULO-PROD(1:WS-TAM-TITULO)
006360                                              DELIMITED BY SIZE
006370                " - "                          DELIMITED BY SIZE
006380                WS-ED-ALFA-TEXTO(1:WS-TAM-VARIANTE)
006390                                              DELIMITED BY SIZE
006400             INTO WS-NOME-DERIVADO-TXT
006410     END-IF.
006420*
006430 P430-FIM.
006440*-----------------------------------------------------------------
006450*    CONTA QUANTAS POSICOES DE WS-ED-ALFA-TEXTO VEM ANTES DO
006460*    PRIMEIRO ESPACO EM BRANCO, PARA USO COM REFERENCE
006470*    MODIFICATION PELO CHAMADOR - PARAGRAFO COMUM, REUSADO POR
006480*    P430 E PELAS TRES ROTINAS DE LOG (P710/P711/P712).
006490 P610-EDITA-ALFA.
006500*
006510     MOVE ZERO TO WS-ED-ALFA-TAM.
006520     INSPECT WS-ED-ALFA-TEXTO
006530         TALLYING WS-ED-ALFA-TAM FOR CHARACTERS BEFORE INITIAL " ".
006540     IF WS-ED-ALFA-TAM = ZERO THEN
006550         MOVE 1 TO WS-ED-ALFA-TAM
006560     END-IF.
006570*
006580 P610-FIM.
006590*
006600*    CONVERTE WS-ED-NUM-ENTRADA (9(07)) EM TEXTO SEM ZEROS A
006610*    ESQUERDA, PARA AS MENSAGENS DE QUANTIDADE DO LOG DE
006620*    ESTOQUE - MESMA TECNICA DE EDICAO USADA EM INVP0100
006630*    (PIC ZZZZZZ9 + INSPECT TALLYING FOR LEADING SPACE).
006640 P600-EDITA-NUMERO.
006650*
006660     MOVE WS-ED-NUM-ENTRADA TO WS-ED-NUM-EDITADO.
006670     MOVE ZERO TO WS-ED-NUM-LEAD.
006680     INSPECT WS-ED-NUM-EDITADO
006690         TALLYING WS-ED-NUM-LEAD FOR LEADING SPACE.
006700     COMPUTE WS-ED-NUM-LEN = 7 - WS-ED-NUM-LEAD.
006710*
006720     IF WS-ED-NUM-LEN = ZERO THEN
006730         MOVE "0" TO WS-ED-NUM-TEXTO(1:1)
006740         MOVE 1   TO WS-ED-NUM-LEN
006750     ELSE
006760         COMPUTE WS-ED-NUM-START = WS-ED-NUM-LEAD + 1
006770         MOVE WS-ED-NUM-EDITADO(WS-ED-NUM-START:WS-ED-NUM-LEN)
006780                              TO WS-ED-NUM-TEXTO(1:WS-ED-NUM-LEN)
006790     END-IF.
006800*
006810 P600-FIM.
006820*-----------------------------------------------------------------
006830* GRAVACAO DO LOG DE EVENTOS - TRES FORMATOS: SIMPLES (JA TRAZ A
006840* MENSAGEM PRONTA EM WS-MSG-SKU-TEXTO), POR DISPOSICAO (MONTA
006850* "EVENT <TIPO> SKU <SKU>: <DISPOSICAO>", LIDA DE
006860* WS-TEXTO-DISPOSICAO) E POR AJUSTE DE ESTOQUE (INCLUI A
006870* QUANTIDADE ANTERIOR E A NOVA).
006880*-----------------------------------------------------------------
006890*    FORMATO 1 - LINHA JA PRONTA (HOJE SO USADO PARA "skipped -
006900*    missing SKU", ONDE NAO HA SKU PARA COMPOR A MENSAGEM
006910*    PADRAO DOS OUTROS DOIS FORMATOS).
006920 P710-GRAVA-LOG-SIMPLES.
006930*
006940     MOVE SPACES TO WS-LR-TEXTO.
006950     MOVE WS-MSG-SKU-TEXTO TO WS-LR-TEXTO(1:20).
006960     WRITE FD-LINHA-LOG FROM WS-LR-TEXTO.
006970*
006980 P710-FIM.
006990*-----------------------------------------------------------------
007000*    FORMATO 2 - "EVENT <TIPO> SKU <SKU>: <DISPOSICAO>" - USADO
007010*    PARA TODAS AS DISPOSICOES QUE NAO SEJAM O AJUSTE DE
007020*    ESTOQUE BEM SUCEDIDO (ESSE TEM FORMATO PROPRIO EM P712).
007030*    O CHAMADOR MOVE O TEXTO DA DISPOSICAO PARA
007040*    WS-TEXTO-DISPOSICAO ANTES DO PERFORM, JA QUE PERFORM ...
007050*    THRU NAO ACEITA PARAMETRO EM COBOL.
007060 P711-GRAVA-LOG-DISPOSICAO.
007070*
007080     MOVE WS-EVT-SKU TO WS-ED-ALFA-TEXTO.
007090     PERFORM P610-EDITA-ALFA THRU P610-FIM.
007100     MOVE WS-ED-ALFA-TEXTO TO WS-MSG-SKU-TEXTO.
007110     MOVE WS-ED-ALFA-TAM   TO WS-MSG-SKU-LEN.
007120*
007130     MOVE SPACES TO WS-LR-TEXTO.
007140     STRING "EVENT " DELIMITED BY SIZE
007150            WS-EVT-TIPO DELIMITED BY SIZE
007160            " SKU " DELIMITED BY SIZE
007170            WS-MSG-SKU-TEXTO(1:WS-MSG-SKU-LEN) DELIMITED BY SIZE
007180            ": " DELIMITED BY SIZE
007190            WS-TEXTO-DISPOSICAO DELIMITED BY SIZE
007200         INTO WS-LR-TEXTO.
007210     WRITE FD-LINHA-LOG FROM WS-LR-TEXTO.
007220*
007230 P711-FIM.
007240*-----------------------------------------------------------------
007250*    FORMATO 3 - "EVENT <TIPO> SKU <SKU>: inventory_updated qty
007260*    <ANTIGA> to <NOVA>" - UNICO CASO EM QUE O LOG PRECISA DE
007270*    DOIS VALORES NUMERICOS EDITADOS (ANTES/DEPOIS), POR ISSO
007280*    TEM ROTINA PROPRIA EM VEZ DE REUSAR P711.
007290 P712-GRAVA-LOG-ESTOQUE.
007300*
007310     MOVE WS-EVT-SKU TO WS-ED-ALFA-TEXTO.
007320     PERFORM P610-EDITA-ALFA THRU P610-FIM.
007330     MOVE WS-ED-ALFA-TEXTO TO WS-MSG-SKU-TEXTO.
007340     MOVE WS-ED-ALFA-TAM   TO WS-MSG-SKU-LEN.
007350*
007360     MOVE WS-QTDE-ANTIGA TO WS-ED-NUM-ENTRADA.
007370     PERFORM P600-EDITA-NUMERO THRU P600-FIM.
007380     MOVE WS-ED-NUM-TEXTO TO WS-MSG-QTDE-A-TEXTO.
007390     MOVE WS-ED-NUM-LEN   TO WS-MSG-QTDE-A-LEN.
007400*
007410     MOVE WS-QTDE-NOVA TO WS-ED-NUM-ENTRADA.
007420     PERFORM P600-EDITA-NUMERO THRU P600-FIM.
007430     MOVE WS-ED-NUM-TEXTO TO WS-MSG-QTDE-B-TEXTO.
007440     MOVE WS-ED-NUM-LEN   TO WS-MSG-QTDE-B-LEN.
007450*
007460     MOVE SPACES TO WS-LR-TEXTO.
007470     STRING "EVENT " DELIMITED BY SIZE
007480            WS-EVT-TIPO DELIMITED BY SIZE
007490            " SKU " DELIMITED BY SIZE
007500            WS-MSG-SKU-TEXTO(1:WS-MSG-SKU-LEN) DELIMITED BY SIZE
007510            ": inventory_updated qty "          DELIMITED BY SIZE
007520            WS-MSG-QTDE-A-TEXTO(1:WS-MSG-QTDE-A-LEN)
007530                                  DELIMITED BY SIZE
007540            " to "                              DELIMITED BY SIZE
007550            WS-MSG-QTDE-B-TEXTO(1:WS-MSG-QTDE-B-LEN)
007560                                  DELIMITED BY SIZE
007570         INTO WS-LR-TEXTO.
007580     WRITE FD-LINHA-LOG FROM WS-LR-TEXTO.
007590*
007600 P712-FIM.
007610*-----------------------------------------------------------------
007620*    ENCERRAMENTO - UPSI-0 LIGADA (PAINEL DO OPERADOR) MOSTRA
007630*    UMA MENSAGEM DE CONFIRMACAO NA TELA; O FECHAMENTO DOS TRES
007640*    ARQUIVOS E O GOBACK SEMPRE ACONTECEM, LIGADA OU NAO.
007650 P900-FIM.
007660*
007670     IF UPSI-0-LIGADA THEN
007680         DISPLAY "PROCESSAMENTO DE EVENTOS CONCLUIDO"
007690     END-IF.
007700*
007710     CLOSE PRODMAST.
007720     CLOSE EVENTIN.
007730     CLOSE EVENTLOG.
007740     GOBACK.
007750 END PROGRAM INVP0200.
