000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Date: 12/09/1990
000130* Purpose: SUBMENU DE MANUTENCAO EM LOTE DE PRECOS DE PRODUTOS -
000140*          FIXAR UM VALOR UNICO OU AUMENTAR POR PERCENTUAL, SOBRE
000150*          TODOS OS PRODUTOS OU SOBRE UM ARQUIVO DE SELECAO.
000160* Alteracoes: 12/09/1990 - AR  - Programa original (derivado do
000170*                                submenu de geracao de arquivos
000180*                                CSV de precos).
000190*             30/06/1993 - JPC - Ticket MANUT-0088: oferece a
000200*                                escolha entre "todos os produtos"
000210*                                e "arquivo de selecao" para cada
000220*                                acao de preco.
000230*             14/09/1998 - LGM - Y2K: nenhum campo de data neste
000240*                                modulo; revisado e aprovado sem
000250*                                alteracao de codigo.
000260*             19/01/2000 - LGM - Ticket MANUT-0132: revisao pos-Y2K
000270*                                sem alteracao de codigo.
000280*             14/02/2005 - RF  - Ticket CAD-0271: exibe na tela a
000290*                                quantidade de produtos realmente
000300*                                atualizados apos cada operacao.
000310******************************************************************
000320*-----------------------------------------------------------------
000330 IDENTIFICATION DIVISION.
000340*-----------------------------------------------------------------
000350 PROGRAM-ID.    INVP0500.
000360 AUTHOR.        ANDRE RAFFUL.
000370 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO - CD INVENTARIO.
000380 DATE-WRITTEN.  12/09/1990.
000390 DATE-COMPILED.
000400 SECURITY.      USO INTERNO DO DEPARTAMENTO DE COMPRAS.
000410*-----------------------------------------------------------------
000420 ENVIRONMENT DIVISION.
000430*-----------------------------------------------------------------
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-PC.
000460 OBJECT-COMPUTER. IBM-PC.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490*-----------------------------------------------------------------
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520*-----------------------------------------------------------------
000530 DATA DIVISION.
000540*-----------------------------------------------------------------
000550 FILE SECTION.
000560*-----------------------------------------------------------------
000570 WORKING-STORAGE SECTION.
000580*-----------------------------------------------------------------
000590 77  WS-OPCAO-MENU                      PIC X(01) VALUE SPACE.
000600 77  WS-PROMPT                          PIC X(01) VALUE SPACE.
000610 77  WS-EXIT                            PIC X(01) VALUE "N".
000620     88  FLAG-EXIT-OK                    VALUE "S".
000630*-----------------------------------------------------------------
000640 01  WS-VALOR-DIGITADO.
000650     05  WS-VALOR-DIGITADO-TXT           PIC X(12) VALUE SPACES.
000660*-----------------------------------------------------------------
000670* VISTA ALTERNATIVA PARA EXIBIR SO A PARTE NUMERICA DIGITADA NA
000680* TELA DE CONFIRMACAO, SEM OS BRANCOS DE PREENCHIMENTO.
000690*-----------------------------------------------------------------
000700 01  WS-VALOR-DIGITADO-R REDEFINES WS-VALOR-DIGITADO.
000710     05  WS-VALOR-DIGITADO-VIS           PIC X(12).
000720*
000730 01  WS-RESULTADO-AREA.
000740     05  WS-RESULTADO-TXT                PIC X(60) VALUE SPACES.
000750*-----------------------------------------------------------------
000760* VISTA QUE ISOLA SO O ROTULO INICIAL DA LINHA DE RESULTADO, PARA
000770* CONFERENCIA RAPIDA EM DEPURACAO SEM PRECISAR LER OS 60 BYTES.
000780*-----------------------------------------------------------------
000790 01  WS-RESULTADO-AREA-R REDEFINES WS-RESULTADO-AREA.
000800     05  WS-RESULTADO-ROTULO              PIC X(20).
000810     05  FILLER                          PIC X(40).
000820*
000830 01  WS-COM-AREA.
000840     05  WS-CA-MODO-SELECAO              PIC X(01).
000850     05  WS-CA-VALOR-ENTRADA             PIC X(12).
000860     05  WS-CA-QTD-ATUALIZADOS           PIC 9(07).
000870     05  WS-CA-RETORNO                   PIC 9(01).
000880     05  FILLER                          PIC X(05).
000890*-----------------------------------------------------------------
000900* TICKET CAD-0281: VISTA DE COMPATIBILIDADE QUE ENXERGA TODA A
000910* AREA DE COMUNICACAO COM INVP0510/INVP0520 COMO UMA UNICA FAIXA,
000920* USADA PELA ROTINA DE DEPURACAO DO TERMINAL DE SUPORTE.
000930*-----------------------------------------------------------------
000940 01  WS-COM-AREA-R REDEFINES WS-COM-AREA.
000950     05  WS-COM-AREA-TXT                  PIC X(26).
000960*
000970 77  WS-ED-NUM-EDITADO                  PIC ZZZZZZ9.
000980 77  WS-ED-NUM-LEAD                     PIC 9(02) COMP VALUE 0.
000990 77  WS-ED-NUM-LEN                      PIC 9(02) COMP VALUE 0.
001000 77  WS-ED-NUM-START                    PIC 9(02) COMP VALUE 0.
001010 01  WS-ED-NUM-SAIDA.
001020     05  WS-ED-NUM-TEXTO                 PIC X(07).
001030*-----------------------------------------------------------------
001040 SCREEN SECTION.
001050 01  SS-CLEAR-SCREEN.
001060     05  BLANK SCREEN.
001070*
001080 01  SS-MENU-SCREEN.
001090     05  LINE 02 COL 05 VALUE "SISTEMA DE COMPRAS DE MERCADO".
001100     05  LINE 03 COL 05 VALUE
001110         "INVP0500 - Manutencao em Lote de Precos".
001120     05  LINE 04 COL 05 VALUE
001130     "------------------------------------------------------------
001140-    "--------------".
001150     05  LINE 06 COL 05 VALUE
001160                 "<1> - FIXAR PRECO - TODOS OS PRODUTOS".
001170     05  LINE 07 COL 05 VALUE
001180                 "<2> - FIXAR PRECO - ARQUIVO DE SELECAO".
001190     05  LINE 08 COL 05 VALUE
001200                 "<3> - AUMENTAR PRECO POR PERCENTUAL - TODOS".
001210     05  LINE 09 COL 05 VALUE
001220                 "<4> - AUMENTAR PRECO POR PERCENTUAL - SELECAO".
001230     05  LINE 10 COL 05 VALUE
001240                 "<Q> - RETORNAR AO MENU PRINCIPAL".
001250     05  LINE 12 COL 05 VALUE
001260     "------------------------------------------------------------
001270-    "--------------".
001280     05  LINE 13 COL 05 VALUE
001290                 "DIGITE A OPCAO DESEJADA: ".
001300     05  SS-OPCAO-MENU REVERSE-VIDEO PIC X(01)
001310                 USING WS-OPCAO-MENU.
001320*
001330 01  SS-PEDE-VALOR-SCREEN.
001340     05  LINE 13 COL 05 VALUE
001350                 "INFORME O NOVO PRECO (EX.: 19.90): ".
001360     05  SS-VALOR-DIGITADO REVERSE-VIDEO PIC X(12)
001370                 USING WS-VALOR-DIGITADO-TXT.
001380*
001390 01  SS-PEDE-PERCENTUAL-SCREEN.
001400     05  LINE 13 COL 05 VALUE
001410                 "INFORME O PERCENTUAL (0 A 1000): ".
001420     05  SS-PERCENTUAL-DIGITADO REVERSE-VIDEO PIC X(12)
001430                 USING WS-VALOR-DIGITADO-TXT.
001440*-----------------------------------------------------------------
001450 PROCEDURE DIVISION.
001460*-----------------------------------------------------------------
001470 MAIN-PROCEDURE.
001480
001490     MOVE "N" TO WS-EXIT.
001500
001510     PERFORM P200-EXIBE-MENU THRU P200-FIM
001520         UNTIL FLAG-EXIT-OK.
001530
001540     GOBACK.
001550
001560*-----------------------------------------------------------------
001570 P200-EXIBE-MENU.
001580*
001590     MOVE SPACES TO WS-OPCAO-MENU.
001600     DISPLAY SS-CLEAR-SCREEN.
001610     DISPLAY SS-MENU-SCREEN.
001620     ACCEPT SS-MENU-SCREEN.
001630*
001640     EVALUATE WS-OPCAO-MENU
001650         WHEN "1"
001660             MOVE "A" TO WS-CA-MODO-SELECAO
001670             PERFORM P310-FIXA-PRECO THRU P310-FIM
001680         WHEN "2"
001690             MOVE "S" TO WS-CA-MODO-SELECAO
001700             PERFORM P310-FIXA-PRECO THRU P310-FIM
001710         WHEN "3"
001720             MOVE "A" TO WS-CA-MODO-SELECAO
001730             PERFORM P320-AUMENTA-PERCENTUAL THRU P320-FIM
001740         WHEN "4"
001750             MOVE "S" TO WS-CA-MODO-SELECAO
001760             PERFORM P320-AUMENTA-PERCENTUAL THRU P320-FIM
001770         WHEN "Q"
001780             SET FLAG-EXIT-OK TO TRUE
001790         WHEN "q"
001800             SET FLAG-EXIT-OK TO TRUE
001810         WHEN OTHER
001820             CONTINUE
001830     END-EVALUATE.
001840*
001850 P200-FIM.
001860*-----------------------------------------------------------------
001870 P310-FIXA-PRECO.
001880*
001890     MOVE SPACES TO WS-VALOR-DIGITADO-TXT.
001900     DISPLAY SS-CLEAR-SCREEN.
001910     DISPLAY SS-PEDE-VALOR-SCREEN.
001920     ACCEPT SS-PEDE-VALOR-SCREEN.
001930*
001940     MOVE WS-VALOR-DIGITADO-TXT TO WS-CA-VALOR-ENTRADA.
001950     CALL "INVP0510" USING WS-COM-AREA.
001960*
001970     PERFORM P400-EXIBE-RESULTADO THRU P400-FIM.
001980*
001990 P310-FIM.
002000*-----------------------------------------------------------------
002010 P320-AUMENTA-PERCENTUAL.
002020*
002030     MOVE SPACES TO WS-VALOR-DIGITADO-TXT.
002040     DISPLAY SS-CLEAR-SCREEN.
002050     DISPLAY SS-PEDE-PERCENTUAL-SCREEN.
002060     ACCEPT SS-PEDE-PERCENTUAL-SCREEN.
002070*
002080     MOVE WS-VALOR-DIGITADO-TXT TO WS-CA-VALOR-ENTRADA.
002090     CALL "INVP0520" USING WS-COM-AREA.
002100*
002110     PERFORM P400-EXIBE-RESULTADO THRU P400-FIM.
002120*
002130 P320-FIM.
002140*-----------------------------------------------------------------
002150 P400-EXIBE-RESULTADO.
002160*
002170     IF WS-CA-RETORNO = ZERO THEN
002180         MOVE WS-CA-QTD-ATUALIZADOS TO WS-ED-NUM-EDITADO
002190         MOVE ZERO TO WS-ED-NUM-LEAD
002200         INSPECT WS-ED-NUM-EDITADO
002210             TALLYING WS-ED-NUM-LEAD FOR LEADING SPACE.
002220         COMPUTE WS-ED-NUM-LEN = 7 - WS-ED-NUM-LEAD.
002230         IF WS-ED-NUM-LEN = ZERO THEN
002240             MOVE "0" TO WS-ED-NUM-TEXTO(1:1)
002250             MOVE 1   TO WS-ED-NUM-LEN
002260         ELSE
002270             COMPUTE WS-ED-NUM-START = WS-ED-NUM-LEAD + 1
002280             MOVE WS-ED-NUM-EDITADO(WS-ED-NUM-START:WS-ED-NUM-LEN)
002290                          TO WS-ED-NUM-TEXTO(1:WS-ED-NUM-LEN)
002300         END-IF
002310         STRING "PRODUTOS ATUALIZADOS: "      DELIMITED BY SIZE
002320                WS-ED-NUM-TEXTO(1:WS-ED-NUM-LEN) DELIMITED BY SIZE
002330             INTO WS-RESULTADO-TXT
002340     ELSE
002350         MOVE "VALOR INFORMADO INVALIDO - NADA FOI ALTERADO."
002360                                             TO WS-RESULTADO-TXT
002370     END-IF.
002380*
002390     DISPLAY SS-CLEAR-SCREEN.
002400     DISPLAY WS-RESULTADO-TXT AT 0605.
002410     DISPLAY "PRESSIONE ENTER PARA CONTINUAR" AT 0805.
002420     ACCEPT WS-PROMPT AT 0836.
002430*
002440 P400-FIM.
002450*-----------------------------------------------------------------
002460 END PROGRAM INVP0500.
