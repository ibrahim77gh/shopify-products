000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Date: 17/11/1989
000130* Purpose: MENU PRINCIPAL DO SISTEMA DE INVENTARIO DE PRODUTOS -
000140*          DESPACHA PARA CARGA/RELATORIO, LANCAMENTO DE EVENTOS DE
000150*          PRODUTO E MANUTENCAO EM LOTE DE PRECOS.
000160* Alteracoes: 17/11/1989 - AR  - Programa original, somente a
000170*                                opcao de carga de produtos.
000180*             14/03/1992 - AR  - Inclui a opcao de lancamento de
000190*                                eventos de produto.
000200*             12/09/1990 - AR  - (Nota tardia, registrada em 1992,
000210*                                sobre a criacao do modulo de
000220*                                precos): inclui a opcao de
000230*                                manutencao em lote de precos.
000240*             14/09/1998 - LGM - Y2K: nenhum campo de data neste
000250*                                modulo; revisado e aprovado sem
000260*                                alteracao de codigo.
000270*             19/01/2000 - LGM - Ticket MANUT-0132: revisao pos-Y2K
000280*                                sem alteracao de codigo.
000290*             30/03/2006 - RF  - Renomeia as opcoes de menu para
000300*                                o vocabulario do novo cadastro de
000310*                                precos/estoque.
000320******************************************************************
000330*-----------------------------------------------------------------
000340 IDENTIFICATION DIVISION.
000350*-----------------------------------------------------------------
000360 PROGRAM-ID.    INVP0000.
000370 AUTHOR.        ANDRE RAFFUL.
000380 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO - CD INVENTARIO.
000390 DATE-WRITTEN.  17/11/1989.
000400 DATE-COMPILED.
000410 SECURITY.      USO INTERNO DO DEPARTAMENTO DE COMPRAS.
000420*-----------------------------------------------------------------
000430 ENVIRONMENT DIVISION.
000440*-----------------------------------------------------------------
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-PC.
000470 OBJECT-COMPUTER. IBM-PC.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500*-----------------------------------------------------------------
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530*-----------------------------------------------------------------
000540 DATA DIVISION.
000550*-----------------------------------------------------------------
000560 FILE SECTION.
000570*-----------------------------------------------------------------
000580 WORKING-STORAGE SECTION.
000590*-----------------------------------------------------------------
000600 01  WS-OPCAO-GRUPO.
000610     05  WS-OPCAO-MENU                  PIC X(01) VALUE SPACE.
000620*-----------------------------------------------------------------
000630* TICKET CAD-0271: VISTA NUMERICA DA OPCAO DIGITADA, MANTIDA PARA
000640* A ROTINA DE AUDITORIA QUE TESTA A FAIXA "0" A "9" ANTES DE
000650* REJEITAR OPCOES FORA DO MENU.
000660*-----------------------------------------------------------------
000670 01  WS-OPCAO-GRUPO-R REDEFINES WS-OPCAO-GRUPO.
000680     05  WS-OPCAO-MENU-NUM              PIC 9(01).
000690 77  WS-PROMPT                          PIC X(01) VALUE SPACE.
000700 77  WS-EXIT                            PIC X(01) VALUE "N".
000710     88  FLAG-EXIT-OK                    VALUE "S".
000720*-----------------------------------------------------------------
000730 01  WS-MENSAGEM-AREA.
000740     05  WS-MENSAGEM-TXT                 PIC X(40) VALUE SPACES.
000750*-----------------------------------------------------------------
000760* VISTA QUE ISOLA SO AS PRIMEIRAS 20 POSICOES DA MENSAGEM DE
000770* RODAPE, PARA CONFERENCIA RAPIDA EM DEPURACAO.
000780*-----------------------------------------------------------------
000790 01  WS-MENSAGEM-AREA-R REDEFINES WS-MENSAGEM-AREA.
000800     05  WS-MENSAGEM-PREFIXO              PIC X(20).
000810     05  FILLER                          PIC X(20).
000820*-----------------------------------------------------------------
000830 01  WS-CONTADOR-GRUPO.
000840     05  WS-CONTADOR-ACESSOS              PIC 9(05) COMP VALUE 0.
000850*-----------------------------------------------------------------
000860* TICKET CAD-0254: VISTA DE COMPATIBILIDADE DO CONTADOR DE
000870* ACESSOS AO MENU, MANTIDA PARA A ROTINA DE AUDITORIA DO SUPORTE
000880* QUE AINDA O LE PELO NOME ANTIGO DO CAMPO.
000890*-----------------------------------------------------------------
000900 01  WS-CONTADOR-GRUPO-R REDEFINES WS-CONTADOR-GRUPO.
000910     05  WS-CONTADOR-ACESSOS-ALT           PIC 9(05) COMP.
000920*-----------------------------------------------------------------
000930 SCREEN SECTION.
000940 01  SS-CLEAR-SCREEN.
000950     05  BLANK SCREEN.
000960*
000970 01  SS-MENU-SCREEN.
000980     05  LINE 02 COL 05 VALUE "SISTEMA DE COMPRAS DE MERCADO".
000990     05  LINE 03 COL 05 VALUE
001000         "INVP0000 - Menu Principal do Inventario".
001010     05  LINE 04 COL 05 VALUE
001020     "------------------------------------------------------------
001030-    "--------------".
001040     05  LINE 06 COL 05 VALUE
001050                 "<1> - CARGA DE PRODUTOS (CSV) E RELATORIO".
001060     05  LINE 07 COL 05 VALUE
001070                 "<2> - LANCAMENTO DE EVENTOS DE PRODUTO".
001080     05  LINE 08 COL 05 VALUE
001090                 "<3> - MANUTENCAO EM LOTE DE PRECOS".
001100     05  LINE 09 COL 05 VALUE
001110                 "<Q> - FINALIZAR".
001120     05  LINE 11 COL 05 VALUE
001130     "------------------------------------------------------------
001140-    "--------------".
001150     05  LINE 12 COL 05 VALUE
001160                 "DIGITE A OPCAO DESEJADA: ".
001170     05  SS-OPCAO-MENU REVERSE-VIDEO PIC X(01)
001180                 USING WS-OPCAO-MENU.
001190*-----------------------------------------------------------------
001200 PROCEDURE DIVISION.
001210*-----------------------------------------------------------------
001220 MAIN-PROCEDURE.
001230
001240     PERFORM P100-INICIALIZA THRU P100-FIM.
001250
001260     PERFORM P200-EXIBE-MENU THRU P200-FIM
001270         UNTIL FLAG-EXIT-OK.
001280
001290     GOBACK.
001300
001310*-----------------------------------------------------------------
001320 P100-INICIALIZA.
001330*
001340     MOVE "N"  TO WS-EXIT.
001350     MOVE ZERO TO WS-CONTADOR-ACESSOS.
001360*
001370 P100-FIM.
001380*-----------------------------------------------------------------
001390 P200-EXIBE-MENU.
001400*
001410     ADD 1 TO WS-CONTADOR-ACESSOS.
001420     MOVE SPACES TO WS-OPCAO-MENU.
001430     DISPLAY SS-CLEAR-SCREEN.
001440     DISPLAY SS-MENU-SCREEN.
001450     ACCEPT SS-MENU-SCREEN.
001460*
001470     EVALUATE WS-OPCAO-MENU
001480         WHEN "1"
001490             CALL "INVP0100"
001500         WHEN "2"
001510             CALL "INVP0200"
001520         WHEN "3"
001530             CALL "INVP0500"
001540         WHEN "Q"
001550             SET FLAG-EXIT-OK TO TRUE
001560         WHEN "q"
001570             SET FLAG-EXIT-OK TO TRUE
001580         WHEN OTHER
001590             CONTINUE
001600     END-EVALUATE.
001610*
001620 P200-FIM.
001630*-----------------------------------------------------------------
001640 END PROGRAM INVP0000.
