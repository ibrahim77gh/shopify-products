000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Date: 04/03/1987
000130* Purpose: VALIDA E CONVERTE A QUANTIDADE EM ESTOQUE RECEBIDA EM
000140*          CAMPO ALFANUMERICO (ARQUIVO DE CARGA OU EVENTO) PARA O
000150*          FORMATO NUMERICO DO CADASTRO DE PRODUTOS.
000160* Alteracoes: 04/03/1987 - AR  - Programa original (derivado do
000170*                                digito verificador de codigo de
000180*                                barras, adaptado para quantidade).
000190*             19/08/1988 - AR  - Rejeita sinal negativo.
000200*             02/05/1990 - AR  - Rejeita ponto decimal; quantidade
000210*                                de produto e sempre inteira.
000220*             23/01/1995 - JPC - Ticket MANUT-0118: padroniza
000230*                                codigos de retorno com o modulo
000240*                                de validacao de preco.
000250*             14/09/1998 - LGM - Y2K: nenhum campo de data neste
000260*                                modulo; revisado e aprovado sem
000270*                                alteracao de codigo.
000280*             07/06/2001 - RF  - Ticket CAD-0254: mantem vista
000290*                                alternativa de LKS-PARAMETRO para
000300*                                nao quebrar chamadores antigos.
000310*             30/03/2006 - RF  - Comentarios revisados para a
000320*                                migracao do cadastro de precos.
000330******************************************************************
000340*-----------------------------------------------------------------
000350 IDENTIFICATION DIVISION.
000360*-----------------------------------------------------------------
000370 PROGRAM-ID.    INVP0920.
000380 AUTHOR.        ANDRE RAFFUL.
000390 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO - CD INVENTARIO.
000400 DATE-WRITTEN.  04/03/1987.
000410 DATE-COMPILED.
000420 SECURITY.      USO INTERNO DO DEPARTAMENTO DE COMPRAS.
000430*-----------------------------------------------------------------
000440 ENVIRONMENT DIVISION.
000450*-----------------------------------------------------------------
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-PC.
000480 OBJECT-COMPUTER. IBM-PC.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510*-----------------------------------------------------------------
000520 DATA DIVISION.
000530*-----------------------------------------------------------------
000540 WORKING-STORAGE SECTION.
000550*-----------------------------------------------------------------
000560 01  WS-VALOR-BRUTO.
000570     05  WS-VALOR-BRUTO-TXT          PIC X(09).
000580*
000590 01  WS-VALOR-BRUTO-SINAL REDEFINES WS-VALOR-BRUTO.
000600     05  WS-VALOR-SINAL              PIC X(01).
000610     05  FILLER                      PIC X(08).
000620*
000630 01  WS-VALOR-BRUTO-PONTO REDEFINES WS-VALOR-BRUTO.
000640     05  FILLER                      PIC X(07).
000650     05  WS-VALOR-ULT-2               PIC X(02).
000660*-----------------------------------------------------------------
000670* TICKET CAD-0254: vista de compatibilidade mantida para os
000680* programas que ainda chamam este modulo passando a faixa toda
000690* como um unico campo de 9 posicoes.
000700*-----------------------------------------------------------------
000710 01  WS-VALOR-BRUTO-COMPAT REDEFINES WS-VALOR-BRUTO.
000720     05  WS-VALOR-COMPAT-FAIXA       PIC X(09).
000730*
000740 77  WS-TAM-VALOR                    PIC 9(02) COMP VALUE ZERO.
000750*
000760 01  WS-VALOR-COMPOSTO.
000770     05  WS-QTDE-INTEIRA             PIC 9(07) VALUE ZERO.
000780     05  FILLER                      PIC X(02).
000790*
000800 77  WS-VALOR-OK                     PIC X(01) VALUE "N".
000810     88  FLAG-VALOR-OK               VALUE "S".
000820*-----------------------------------------------------------------
000830 LINKAGE SECTION.
000840*-----------------------------------------------------------------
000850 01  LKS-PARAMETRO.
000860     05  LKS-VALOR-ENTRADA           PIC X(09).
000870     05  LKS-VALOR-NUMERICO          PIC 9(07).
000880     05  LKS-RETORNO                 PIC 9(01).
000890     05  FILLER                      PIC X(02).
000900*-----------------------------------------------------------------
000910* LKS-RETORNO = 0 - QUANTIDADE CORRETA
000920* LKS-RETORNO = 1 - VALOR EM BRANCO, NAO NUMERICO OU COM PONTO
000930* LKS-RETORNO = 2 - VALOR NEGATIVO
000940*-----------------------------------------------------------------
000950*-----------------------------------------------------------------
000960 PROCEDURE DIVISION USING LKS-PARAMETRO.
000970*-----------------------------------------------------------------
000980 MAIN-PROCEDURE.
000990
001000     PERFORM P100-INICIALIZA THRU P100-FIM.
001010
001020     PERFORM P300-VALIDA THRU P300-FIM.
001030
001040     PERFORM P900-FIM.
001050
001060 P100-INICIALIZA.
001070*
001080     MOVE LKS-VALOR-ENTRADA       TO WS-VALOR-BRUTO-TXT.
001090     MOVE ZERO                    TO LKS-RETORNO.
001100     MOVE ZERO                    TO WS-QTDE-INTEIRA.
001110     MOVE "N"                     TO WS-VALOR-OK.
001120*
001130 P100-FIM.
001140*
001150 P300-VALIDA.
001160*
001170     IF WS-VALOR-BRUTO-TXT EQUAL SPACES THEN
001180         MOVE 1                  TO LKS-RETORNO
001190     ELSE
001200         IF WS-VALOR-SINAL EQUAL "-" THEN
001210             MOVE 2              TO LKS-RETORNO
001220         ELSE
001230             PERFORM P310-MEDE-TAMANHO THRU P310-FIM
001240             PERFORM P330-VALIDA-DIGITOS THRU P330-FIM
001250         END-IF
001260     END-IF.
001270*
001280     IF FLAG-VALOR-OK THEN
001290         MOVE WS-QTDE-INTEIRA      TO LKS-VALOR-NUMERICO
001300     END-IF.
001310*
001320 P300-FIM.
001330*
001340 P310-MEDE-TAMANHO.
001350*
001360     MOVE ZERO                       TO WS-TAM-VALOR.
001370     INSPECT WS-VALOR-BRUTO-TXT
001380         TALLYING WS-TAM-VALOR FOR CHARACTERS BEFORE INITIAL " ".
001390*
001400 P310-FIM.
001410*
001420 P330-VALIDA-DIGITOS.
001430*
001440     MOVE "N"                        TO WS-VALOR-OK.
001450*
001460     IF WS-VALOR-BRUTO-TXT(1:WS-TAM-VALOR) IS NUMERIC THEN
001470         MOVE WS-VALOR-BRUTO-TXT(1:WS-TAM-VALOR)
001480                                  TO WS-QTDE-INTEIRA
001490         SET FLAG-VALOR-OK        TO TRUE
001500     ELSE
001510         MOVE 1                   TO LKS-RETORNO
001520     END-IF.
001530*
001540 P330-FIM.
001550*
001560 P900-FIM.
001570     GOBACK.
001580 END PROGRAM INVP0920.
