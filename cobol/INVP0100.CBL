000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Date: 15/04/1987
000130* Purpose: CARGA DO ARQUIVO DE PRODUTOS (CSV) NO CADASTRO MASTER
000140*          DE PRODUTOS, COM CRIACAO/ATUALIZACAO POR SKU, E EMISSAO
000150*          DO RELATORIO DE IMPORTACAO E ATUALIZACAO DE ESTOQUE.
000160* Alteracoes: 15/04/1987 - AR  - Programa original, carga de
000170*                                precos vinda da matriz em disquete.
000180*             02/04/1991 - AR  - Passa a atualizar tambem a
000190*                                quantidade em estoque, nao so
000200*                                o preco.
000210*             30/09/1993 - JPC - Ticket MANUT-0082: cabecalho do
000220*                                arquivo de carga passa a ser
000230*                                obrigatorio; carga sem cabecalho
000240*                                correto e rejeitada por completo.
000250*             12/01/1996 - JPC - Relatorio de carga passa a listar
000260*                                separadamente as linhas alteradas
000270*                                e as linhas com erro.
000280*             14/09/1998 - LGM - Y2K: campo de data/hora do
000290*                                relatorio e da marca de atualizacao
000300*                                do master expandido para ano com
000310*                                4 digitos.
000320*             19/01/2000 - LGM - Ticket MANUT-0132: revisao pos-Y2K,
000330*                                testada virada de ano sem problemas.
000340*             08/08/2004 - RF  - Ticket CAD-0281: inclui o UPSI-0
000350*                                para exibir o resumo na tela
000360*                                quando a carga roda interativa.
000370*             30/03/2006 - RF  - Migracao do layout de precos para
000380*                                o novo cadastro; ajustes de nomes
000390*                                de campos e mensagens.
000400******************************************************************
000410*-----------------------------------------------------------------
000420 IDENTIFICATION DIVISION.
000430*-----------------------------------------------------------------
000440 PROGRAM-ID.    INVP0100.
000450 AUTHOR.        ANDRE RAFFUL.
000460 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO - CD INVENTARIO.
000470 DATE-WRITTEN.  15/04/1987.
000480 DATE-COMPILED.
000490 SECURITY.      USO INTERNO DO DEPARTAMENTO DE COMPRAS.
000500*-----------------------------------------------------------------
000510 ENVIRONMENT DIVISION.
000520*-----------------------------------------------------------------
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER. IBM-PC.
000550 OBJECT-COMPUTER. IBM-PC.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     UPSI-0 ON STATUS IS UPSI-0-LIGADA.
000590*-----------------------------------------------------------------
000600 INPUT-OUTPUT SECTION.
000610*-----------------------------------------------------------------
000620 FILE-CONTROL.
000630     SELECT PRODMAST ASSIGN TO "PRODMAST"
000640         ORGANIZATION IS INDEXED
000650         ACCESS MODE IS RANDOM
000660         RECORD KEY IS COD-PRODUTO-SKU
000670         FILE STATUS IS WS-FS-PRODMAST.
000680     SELECT IMPORTIN ASSIGN TO "IMPORTIN"
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS WS-FS-IMPORTIN.
000710     SELECT SUMRPT ASSIGN TO "SUMRPT"
000720         ORGANIZATION IS LINE SEQUENTIAL
000730         FILE STATUS IS WS-FS-SUMRPT.
000740*-----------------------------------------------------------------
000750 DATA DIVISION.
000760*-----------------------------------------------------------------
000770 FILE SECTION.
000780*-----------------------------------------------------------------
000790*    CADASTRO MASTER DE PRODUTOS - MESMO LAYOUT COMPARTILHADO COM
000800*    INVP0200 (EVENTOS), INVP0510 E INVP0520 (MANUTENCAO DE
000810*    PRECOS). ABERTO EM MODO I-O PORQUE A CARGA LE PELO SKU E
000820*    DECIDE ENTRE CRIAR (WRITE) OU ATUALIZAR (REWRITE).
000830 FD  PRODMAST.
000840     COPY PRODMAST.
000850*
000860*    ARQUIVO DE ENTRADA DO CSV DE CARGA - LINHA 1 E O CABECALHO
000870*    OBRIGATORIO (TICKET MANUT-0082), AS DEMAIS SAO UMA LINHA POR
000880*    PRODUTO, CAMPOS SEPARADOS POR VIRGULA (UNSTRING EM P402).
000890 FD  IMPORTIN
000900     RECORD CONTAINS 132 CHARACTERS.
000910 01  FD-REGISTRO-IMPORTACAO           PIC X(132).
000920*
000930*    RELATORIO DE SAIDA (TICKET MANUT-0082/CAD-0281) - TITULO,
000940*    RESUMO NUMERICO, LISTA DE ALTERACOES DE ESTOQUE E LISTA DE
000950*    ERROS/LINHAS IGNORADAS, NESTA ORDEM (P500 EM DIANTE).
000960 FD  SUMRPT
000970     RECORD CONTAINS 132 CHARACTERS.
000980 01  FD-LINHA-RELATORIO                PIC X(132).
000990*-----------------------------------------------------------------
001000 WORKING-STORAGE SECTION.
001010*-----------------------------------------------------------------
001020*    FILE STATUS DE CADA ARQUIVO - SO A FAIXA "00" (OK) E A
001030*    CONDICAO DE CHAVE-NAO-ENCONTRADA SAO NOMEADAS; ERRO DE E/S
001040*    FORA DESTAS FAIXAS FICA FORA DO ESCOPO DESTE PROGRAMA.
001050 77  WS-FS-PRODMAST                    PIC X(02).
001060     88  FS-PRODMAST-OK                VALUE "00".
001070     88  FS-PRODMAST-NAO-EXISTE         VALUE "23" "35".
001080 77  WS-FS-IMPORTIN                    PIC X(02).
001090     88  FS-IMPORTIN-OK                 VALUE "00".
001100 77  WS-FS-SUMRPT                      PIC X(02).
001110     88  FS-SUMRPT-OK                   VALUE "00".
001120*
001130*    CHAVES DE CONTROLE DO LACO PRINCIPAL E DOS RAMOS DE VALIDACAO
001140*    DA LINHA CORRENTE - CADA UMA COM SEU 88-LEVEL PROPRIO, NO
001150*    HABITO DA CASA DE NUNCA TESTAR O CAMPO "S"/"N" DIRETO NUM IF.
001160 77  WS-FIM-IMPORTACAO                 PIC X(01) VALUE "N".
001170     88  FLAG-EOF-IMPORTACAO           VALUE "S".
001180*    LIGADO POR PADRAO; SO DESLIGA QUANDO P210 ENCONTRA UM
001190*    CABECALHO DIFERENTE DO ESPERADO OU O ARQUIVO VEM VAZIO.
001200 77  WS-CABECALHO-OK                   PIC X(01) VALUE "S".
001210     88  FLAG-CABECALHO-OK             VALUE "S".
001220 77  WS-PRESENCA-OK                    PIC X(01) VALUE "N".
001230     88  FLAG-PRESENCA-OK              VALUE "S".
001240 77  WS-NUMERICO-OK                    PIC X(01) VALUE "N".
001250     88  FLAG-NUMERICO-OK              VALUE "S".
001260 77  WS-MASTER-ENCONTRADO              PIC X(01) VALUE "N".
001270     88  FLAG-MASTER-ENCONTRADO        VALUE "S".
001280*    LIGA QUANDO NOME, PRECO OU QUANTIDADE DO PRODUTO MUDAM NUMA
001290*    ATUALIZACAO (P430) - SO ENTAO O REGISTRO E REGRAVADO.
001300 77  WS-ALGO-ALTEROU                   PIC X(01) VALUE "N".
001310     88  FLAG-ALGO-ALTEROU             VALUE "S".
001320*-----------------------------------------------------------------
001330* CABECALHO ESPERADO DO ARQUIVO DE CARGA (TICKET MANUT-0082).
001340*-----------------------------------------------------------------
001350 01  WS-CABECALHO-ESPERADO.
001360     05  FILLER PIC X(34)
001370                    VALUE "name,sku,price,inventory_quantity".
001380*-----------------------------------------------------------------
001390*    CONTADORES DO RESUMO DO RELATORIO (P515) E OS INDICES DAS
001400*    DUAS TABELAS DE LINHAS ABAIXO - TODOS COMP, NO HABITO DA
001410*    CASA PARA CAMPOS DE CONTROLE/SUBSCRITO.
001420 01  WS-SUMARIO-IMPORTACAO.
001430     05  SUM-TOTAL-LINHAS             PIC 9(07) COMP VALUE 0.
001440     05  SUM-CRIADOS                  PIC 9(07) COMP VALUE 0.
001450     05  SUM-ATUALIZADOS              PIC 9(07) COMP VALUE 0.
001460     05  SUM-IGNORADOS                PIC 9(07) COMP VALUE 0.
001470     05  WS-IDX-ALTERACAO             PIC 9(03) COMP VALUE 0.
001480     05  WS-IDX-ERRO                  PIC 9(03) COMP VALUE 0.
001490     05  WS-IDX-IMPRESSAO             PIC 9(03) COMP VALUE 0.
001500     05  FILLER                       PIC X(04).
001510*
001520*    LINHAS JA MONTADAS DE "PRODUCT UPDATED/CREATED" PARA A SECAO
001530*    DO RELATORIO (P520) - LIMITE DE 100 NO HABITO DA CASA, O
001540*    MESMO DA TABELA DE ERROS ABAIXO.
001550 01  WS-TAB-ALTERACOES.
001560     05  WS-LINHA-ALTERACAO           PIC X(80) OCCURS 100 TIMES.
001570*
001580*    LINHAS JA MONTADAS DE ERRO/REJEICAO (P405/P407/P210) PARA A
001590*    SECAO FINAL DO RELATORIO (P525).
001600 01  WS-TAB-ERROS.
001610     05  WS-LINHA-ERRO                PIC X(80) OCCURS 100 TIMES.
001620*-----------------------------------------------------------------
001630*    LINHA CORRENTE DO CSV, JA SEPARADA EM CAMPOS POR P402 - OS
001640*    QUATRO CAMPOS CHEGAM COMO TEXTO; PRECO/QTDE SO SAO VALIDADOS
001650*    NUMERICAMENTE EM P407 (INVP0910/INVP0920).
001660 01  WS-REGISTRO-IMPORTACAO.
001670     05  WS-IMP-NOME                  PIC X(40).
001680     05  WS-IMP-SKU                   PIC X(20).
001690     05  WS-IMP-PRECO                 PIC X(12).
001700     05  WS-IMP-QTDE                  PIC X(09).
001710     05  FILLER                       PIC X(09).
001720*-----------------------------------------------------------------
001730 01  WS-AREA-VALIDA-PRECO.
001740     05  WS-AVP-ENTRADA               PIC X(12).
001750     05  WS-AVP-NUMERICO              PIC 9(08)V99.
001760     05  WS-AVP-RETORNO                PIC 9(01).
001770     05  FILLER                       PIC X(02).
001780*-----------------------------------------------------------------
001790* VISTA DE DEPURACAO HERDADA DO MODULO INVP0910 - TICKET CAD-0254.
001800*-----------------------------------------------------------------
001810 01  WS-AREA-VALIDA-PRECO-R REDEFINES WS-AREA-VALIDA-PRECO.
001820     05  WS-AVP-FAIXA-COMPLETA         PIC X(25).
001830*-----------------------------------------------------------------
001840 01  WS-AREA-VALIDA-QTDE.
001850     05  WS-AVQ-ENTRADA               PIC X(09).
001860     05  WS-AVQ-NUMERICO              PIC 9(07).
001870     05  WS-AVQ-RETORNO                PIC 9(01).
001880     05  FILLER                       PIC X(02).
001890*-----------------------------------------------------------------
001900*    GUARDA O ESTOQUE/PRECO ANTES DO AJUSTE DE P430, PARA A LINHA
001910*    "UPDATED INVENTORY: ... FROM X TO Y" DE P450 PODER MOSTRAR
001920*    OS DOIS VALORES - O MASTER JA ESTARIA SOBRESCRITO SE A LINHA
001930*    FOSSE MONTADA DEPOIS DO REWRITE.
001940 01  WS-VALORES-ANTERIORES.
001950     05  WS-QTDE-ANTERIOR             PIC 9(07) VALUE 0.
001960     05  WS-PRECO-ANTERIOR            PIC 9(08)V99 VALUE 0.
001970     05  FILLER                       PIC X(02).
001980*-----------------------------------------------------------------
001990* TICKET CAD-0274: VISTA DE COMPATIBILIDADE DO PRECO ANTERIOR,
002000* MANTIDA PARA A ROTINA DE CONFERENCIA DO SUPORTE QUE AINDA LE
002010* OS CENTAVOS EM SEPARADO DA PARTE INTEIRA.
002020*-----------------------------------------------------------------
002030 01  WS-VALORES-ANTERIORES-R REDEFINES WS-VALORES-ANTERIORES.
002040     05  WS-QTDE-ANTERIOR-R            PIC 9(07).
002050     05  WS-PRECO-ANTERIOR-INT         PIC 9(08).
002060     05  WS-PRECO-ANTERIOR-CENT        PIC 9(02).
002070     05  FILLER                       PIC X(02).
002080*    DATA/HORA DA SESSAO, CAPTURADAS UMA SO VEZ EM P100 E USADAS
002090*    EM TODAS AS GRAVACOES DE MASTER E NO TITULO DO RELATORIO -
002100*    SEM ISSO, LINHAS GRAVADAS EM MINUTOS DIFERENTES TERIAM
002110*    MARCAS DE ATUALIZACAO DIFERENTES NUMA MESMA EXECUCAO.
002120 77  WS-ACCEPT-DATA                    PIC 9(08) VALUE 0.
002130 77  WS-ACCEPT-HORA                    PIC 9(08) VALUE 0.
002140*
002150 01  WS-TIMESTAMP-ATUAL.
002160     05  WS-TS-TEXTO                  PIC X(19).
002170*
002180*    VISTA COMPONENTE-A-COMPONENTE PARA A MONTAGEM POR MOVE EM
002190*    P110 (SEM FUNCTION, TICKET MANUT-0132 - Y2K JA COM ANO DE
002200*    4 DIGITOS).
002210 01  WS-TIMESTAMP-ATUAL-R REDEFINES WS-TIMESTAMP-ATUAL.
002220     05  WS-TS-ANO                    PIC 9(04).
002230     05  WS-TS-SEP1                   PIC X(01).
002240     05  WS-TS-MES                    PIC 9(02).
002250     05  WS-TS-SEP2                   PIC X(01).
002260     05  WS-TS-DIA                    PIC 9(02).
002270     05  WS-TS-SEP3                   PIC X(01).
002280     05  WS-TS-HORA                   PIC 9(02).
002290     05  WS-TS-SEP4                   PIC X(01).
002300     05  WS-TS-MIN                    PIC 9(02).
002310     05  WS-TS-SEP5                   PIC X(01).
002320     05  WS-TS-SEG                    PIC 9(02).
002330*-----------------------------------------------------------------
002340* AREAS DE EDICAO (RETIRA ZEROS/BRANCOS A ESQUERDA E A DIREITA
002350* PARA MONTAGEM DAS MENSAGENS DO RELATORIO, SEM FUNCAO INTRINSECA).
002360*-----------------------------------------------------------------
002370*    AREA DE TRABALHO DE P600-EDITA-NUMERO - CONVERTE UM 9(07)
002380*    EM TEXTO SEM ZEROS A ESQUERDA (PIC ZZZZZZ9 + INSPECT
002390*    TALLYING FOR LEADING SPACE + REFERENCE MODIFICATION), SEM
002400*    FUNCTION INTRINSECA, PARA AS MENSAGENS DO RELATORIO.
002410 77  WS-ED-NUM-ENTRADA                 PIC 9(07) VALUE 0.
002420 77  WS-ED-NUM-EDITADO                 PIC ZZZZZZ9.
002430 77  WS-ED-NUM-LEAD                    PIC 9(02) COMP VALUE 0.
002440 77  WS-ED-NUM-LEN                     PIC 9(02) COMP VALUE 0.
002450 77  WS-ED-NUM-START                   PIC 9(02) COMP VALUE 0.
002460 01  WS-ED-NUM-SAIDA.
002470     05  WS-ED-NUM-TEXTO               PIC X(07).
002480     05  FILLER                        PIC X(01).
002490*
002500*    AREA DE TRABALHO DE P610-EDITA-ALFA - CONTA QUANTAS POSICOES
002510*    VEM ANTES DO PRIMEIRO ESPACO EM BRANCO, PARA REFERENCE
002520*    MODIFICATION NAS MENSAGENS DE NOME/SKU DO RELATORIO.
002530 77  WS-ED-ALFA-TAM                    PIC 9(02) COMP VALUE 0.
002540 01  WS-ED-ALFA-AREA.
002550     05  WS-ED-ALFA-TEXTO              PIC X(40).
002560*
002570*    NOME DO PRODUTO JA EDITADO (SEM BRANCOS A DIREITA), MONTADO
002580*    POR P441 PARA AS LINHAS "CREATED"/"UPDATED INVENTORY".
002590 01  WS-MSG-NOME.
002600     05  WS-MSG-NOME-TEXTO             PIC X(40).
002610 77  WS-MSG-NOME-LEN                   PIC 9(02) COMP VALUE 0.
002620*
002630*    SKU JA EDITADO, MONTADO POR P440 - "N/A" QUANDO A LINHA DO
002640*    CSV NAO TRAZ SKU (RAMO DE PRESENCA AUSENTE DE P405).
002650 01  WS-MSG-SKU.
002660     05  WS-MSG-SKU-TEXTO              PIC X(20).
002670 77  WS-MSG-SKU-LEN                    PIC 9(02) COMP VALUE 0.
002680*
002690*    QUANTIDADE ANTES/DEPOIS JA EDITADAS, PARA A LINHA "FROM X TO
002700*    Y" DE P450 - A E A ANTERIOR, B E A NOVA.
002710 01  WS-MSG-QTDE-A.
002720     05  WS-MSG-QTDE-A-TEXTO           PIC X(07).
002730 77  WS-MSG-QTDE-A-LEN                 PIC 9(02) COMP VALUE 0.
002740*
002750 01  WS-MSG-QTDE-B.
002760     05  WS-MSG-QTDE-B-TEXTO           PIC X(07).
002770 77  WS-MSG-QTDE-B-LEN                 PIC 9(02) COMP VALUE 0.
002780*
002790*    LINHA COMPLETA JA MONTADA PELO STRING DE CADA PARAGRAFO DE
002800*    MENSAGEM, ANTES DE SER GRAVADA NA TABELA DE ALTERACOES/ERROS
002810*    (P620/P630) OU DIRETO NO RELATORIO.
002820 01  WS-MSG-LINHA-AREA.
002830     05  WS-MSG-LINHA                  PIC X(80).
002840*-----------------------------------------------------------------
002850 01  WS-LINHA-RELATORIO.
002860     05  WS-LR-TEXTO                   PIC X(132).
002870*-----------------------------------------------------------------
002880 LINKAGE SECTION.
002890*-----------------------------------------------------------------
002900*    NENHUM PARAMETRO - PROGRAMA CHAMADO PELO MENU SEM AREA.
002910*-----------------------------------------------------------------
002920 PROCEDURE DIVISION.
002930*-----------------------------------------------------------------
002940 MAIN-PROCEDURE.
002950*    ROTEIRO PRINCIPAL: ABRE OS TRES ARQUIVOS (VALIDANDO O
002960*    CABECALHO DO CSV NO CAMINHO), PROCESSA UMA LINHA POR
002970*    ITERACAO ENQUANTO O CABECALHO FOR VALIDO, EMITE O RELATORIO
002980*    E FECHA TUDO. SEM PARAMETRO - CHAMADO PELO MENU INVP0000,
002990*    OPCAO 1.
003000
003010     PERFORM P100-INICIALIZA THRU P100-FIM.
003020
003030     PERFORM P200-ABRE-IMPORTACAO THRU P200-FIM.
003040
003050*    CABECALHO INVALIDO (TICKET MANUT-0082) SIGNIFICA CARGA
003060*    REJEITADA POR COMPLETO - NENHUMA LINHA DE DADOS E LIDA, SO
003070*    O RELATORIO (QUE MOSTRARA O ERRO DE CABECALHO) E EMITIDO.
003080     IF FLAG-CABECALHO-OK THEN
003090         PERFORM P400-PROCESSA-IMPORTACAO THRU P400-FIM
003100             UNTIL FLAG-EOF-IMPORTACAO
003110     END-IF.
003120
003130     PERFORM P500-GERA-RELATORIO THRU P500-FIM.
003140
003150     PERFORM P900-FIM.
003160
003170*-----------------------------------------------------------------
003180*    INICIALIZACAO - ZERA CONTADORES E INDICES, ARMA O CABECALHO
003190*    COMO VALIDO POR PADRAO (P210 DESARMA SE FOR O CASO) E
003200*    CAPTURA A DATA/HORA DA SESSAO USADA NO RESTO DO PROGRAMA.
003210 P100-INICIALIZA.
003220*
003230     MOVE ZERO TO SUM-TOTAL-LINHAS SUM-CRIADOS SUM-ATUALIZADOS
003240                  SUM-IGNORADOS WS-IDX-ALTERACAO WS-IDX-ERRO.
003250     MOVE "N" TO WS-FIM-IMPORTACAO.
003260     MOVE "S" TO WS-CABECALHO-OK.
003270     ACCEPT WS-ACCEPT-DATA FROM DATE YYYYMMDD.
003280     ACCEPT WS-ACCEPT-HORA FROM TIME.
003290     PERFORM P110-MONTA-TIMESTAMP THRU P110-FIM.
003300*
003310 P100-FIM.
003320*
003330*    MONTA O TIMESTAMP "AAAA-MM-DD HH:MM:SS" POR MOVE DIRETO EM
003340*    CADA COMPONENTE DA VISTA WS-TIMESTAMP-ATUAL-R, SEM FUNCTION,
003350*    NO PADRAO DA CASA (TICKET MANUT-0132 - Y2K JA CONTEMPLADO).
003360 P110-MONTA-TIMESTAMP.
003370*
003380     MOVE WS-ACCEPT-DATA(1:4)      TO WS-TS-ANO.
003390     MOVE WS-ACCEPT-DATA(5:2)      TO WS-TS-MES.
003400     MOVE WS-ACCEPT-DATA(7:2)      TO WS-TS-DIA.
003410     MOVE WS-ACCEPT-HORA(1:2)      TO WS-TS-HORA.
003420     MOVE WS-ACCEPT-HORA(3:2)      TO WS-TS-MIN.
003430     MOVE WS-ACCEPT-HORA(5:2)      TO WS-TS-SEG.
003440     MOVE "-"                      TO WS-TS-SEP1.
003450     MOVE "-"                      TO WS-TS-SEP2.
003460     MOVE " "                      TO WS-TS-SEP3.
003470     MOVE ":"                      TO WS-TS-SEP4.
003480     MOVE ":"                      TO WS-TS-SEP5.
003490*
003500 P110-FIM.
003510*-----------------------------------------------------------------
003520*    ABRE OS TRES ARQUIVOS - PRODMAST EM I-O PORQUE SERA LIDO
003530*    PELO SKU E REGRAVADO/CRIADO; IMPORTIN SO LEITURA; SUMRPT SO
003540*    GRAVACAO - E JA DEIXA A PRIMEIRA LINHA (O CABECALHO)
003550*    CONFERIDA ANTES DE QUALQUER LINHA DE DADOS SER PROCESSADA.
003560 P200-ABRE-IMPORTACAO.
003570*
003580     OPEN INPUT  IMPORTIN.
003590     OPEN I-O    PRODMAST.
003600     OPEN OUTPUT SUMRPT.
003610     PERFORM P210-VALIDA-CABECALHO THRU P210-FIM.
003620*
003630 P200-FIM.
003640*
003650*    TICKET MANUT-0082: A PRIMEIRA LINHA DO ARQUIVO TEM QUE SER
003660*    EXATAMENTE "name,sku,price,inventory_quantity" - ARQUIVO
003670*    VAZIO OU COM CABECALHO DIFERENTE REJEITA A CARGA TODA.
003680 P210-VALIDA-CABECALHO.
003690*
003700     READ IMPORTIN
003710         AT END
003720             MOVE "S" TO WS-FIM-IMPORTACAO
003730             MOVE "N" TO WS-CABECALHO-OK
003740     END-READ.
003750*
003760     IF NOT FLAG-EOF-IMPORTACAO THEN
003770         IF FD-REGISTRO-IMPORTACAO(1:34)
003780                  NOT = WS-CABECALHO-ESPERADO THEN
003790             MOVE "N" TO WS-CABECALHO-OK
003800         END-IF
003810     END-IF.
003820*
003830*    CABECALHO OK: A PRIMEIRA LINHA DE DADOS E LIDA AQUI PARA
003840*    ALIMENTAR O LACO DE P400; CABECALHO INVALIDO: SO GRAVA A
003850*    MENSAGEM DE ERRO PADRAO, SEM LER MAIS NADA DO ARQUIVO.
003860     IF NOT FLAG-CABECALHO-OK THEN
003870         MOVE "Import header row is missing required columns"
003880                                       TO WS-MSG-LINHA
003890         PERFORM P620-GRAVA-ERRO THRU P620-FIM
003900     ELSE
003910         PERFORM P401-LE-PROXIMA THRU P401-FIM
003920     END-IF.
003930*
003940 P210-FIM.
003950*-----------------------------------------------------------------
003960*    UMA LINHA DE DADOS POR ITERACAO: DESMONTA OS CAMPOS, VALIDA
003970*    PRESENCA E DEPOIS CONTEUDO NUMERICO, E SO ENTAO DECIDE ENTRE
003980*    CRIAR OU ATUALIZAR O PRODUTO - QUALQUER VALIDACAO QUE FALHE
003990*    INTERROMPE O RAMO E A LINHA VAI PARA SUM-IGNORADOS.
004000 P400-PROCESSA-IMPORTACAO.
004010*
004020     ADD 1 TO SUM-TOTAL-LINHAS.
004030     PERFORM P402-DESMONTA-LINHA THRU P402-FIM.
004040     PERFORM P405-VALIDA-PRESENCA THRU P405-FIM.
004050*
004060     IF FLAG-PRESENCA-OK THEN
004070         PERFORM P407-VALIDA-NUMERICOS THRU P407-FIM
004080         IF FLAG-NUMERICO-OK THEN
004090             PERFORM P410-LOCALIZA-MASTER THRU P410-FIM
004100*                SKU JA CADASTRADO ATUALIZA O REGISTRO EXISTENTE;
004110*                SKU NOVO CRIA UM REGISTRO - AS DUAS UNICAS
004120*                DISPOSICOES POSSIVEIS PARA UMA LINHA VALIDA.
004130             IF FLAG-MASTER-ENCONTRADO THEN
004140                 PERFORM P430-ATUALIZA-PRODUTO THRU P430-FIM
004150             ELSE
004160                 PERFORM P420-CRIA-PRODUTO THRU P420-FIM
004170             END-IF
004180         END-IF
004190     END-IF.
004200*
004210     PERFORM P401-LE-PROXIMA THRU P401-FIM.
004220*
004230 P400-FIM.
004240*
004250*    LEITURA ANTECIPADA DE IMPORTIN - CADA CHAMADA TRAZ A PROXIMA
004260*    LINHA PARA A ITERACAO SEGUINTE; AO CHEGAR NO FIM, LIGA
004270*    WS-FIM-IMPORTACAO E O LACO DE MAIN-PROCEDURE PARA.
004280 P401-LE-PROXIMA.
004290*
004300     READ IMPORTIN
004310         AT END MOVE "S" TO WS-FIM-IMPORTACAO
004320     END-READ.
004330*
004340 P401-FIM.
004350*
004360*    SEPARA A LINHA DO CSV NOS QUATRO CAMPOS PELO DELIMITADOR
004370*    VIRGULA - CAMPO FALTANTE NO FINAL DA LINHA FICA EM BRANCO,
004380*    O QUE P405 DETECTA COMO PRESENCA AUSENTE.
004390 P402-DESMONTA-LINHA.
004400*
004410     MOVE SPACES TO WS-REGISTRO-IMPORTACAO.
004420     UNSTRING FD-REGISTRO-IMPORTACAO DELIMITED BY ","
004430         INTO WS-IMP-NOME WS-IMP-SKU WS-IMP-PRECO WS-IMP-QTDE
004440     END-UNSTRING.
004450*
004460 P402-FIM.
004470*-----------------------------------------------------------------
004480*    AS QUATRO COLUNAS DO CSV SAO TODAS OBRIGATORIAS - QUALQUER
004490*    UMA EM BRANCO REJEITA A LINHA TODA, ANTES MESMO DE CHEGAR NA
004500*    VALIDACAO NUMERICA DE P407.
004510 P405-VALIDA-PRESENCA.
004520*
004530     MOVE "S" TO WS-PRESENCA-OK.
004540*
004550     IF WS-IMP-NOME = SPACES OR WS-IMP-SKU = SPACES
004560             OR WS-IMP-PRECO = SPACES OR WS-IMP-QTDE = SPACES THEN
004570         MOVE "N" TO WS-PRESENCA-OK
004580         ADD 1 TO SUM-IGNORADOS
004590         PERFORM P440-MONTA-SKU-MENSAGEM THRU P440-FIM
004600         MOVE SUM-TOTAL-LINHAS TO WS-ED-NUM-ENTRADA
004610         PERFORM P600-EDITA-NUMERO THRU P600-FIM
004620         STRING "Row " DELIMITED BY SIZE
004630                WS-ED-NUM-TEXTO(1:WS-ED-NUM-LEN) DELIMITED BY SIZE
004640                ": Missing data for SKU '" DELIMITED BY SIZE
004650                WS-MSG-SKU-TEXTO(1:WS-MSG-SKU-LEN)
004660                                      DELIMITED BY SIZE
004670                "'" DELIMITED BY SIZE
004680             INTO WS-MSG-LINHA
004690         PERFORM P620-GRAVA-ERRO THRU P620-FIM
004700     END-IF.
004710*
004720 P405-FIM.
004730*
004740*    PRECO E QUANTIDADE SAO TEXTO NO CSV - SO SAO ACEITOS SE
004750*    PASSAREM PELOS VALIDADORES COMUNS INVP0910/INVP0920 (OS
004760*    MESMOS USADOS POR INVP0200/INVP0500 PARA OS MESMOS CAMPOS).
004770 P407-VALIDA-NUMERICOS.
004780*
004790     MOVE "S" TO WS-NUMERICO-OK.
004800     MOVE WS-IMP-PRECO TO WS-AVP-ENTRADA.
004810     CALL "INVP0910" USING WS-AREA-VALIDA-PRECO.
004820*
004830     IF WS-AVP-RETORNO NOT = ZERO THEN
004840         MOVE "N" TO WS-NUMERICO-OK
004850     ELSE
004860         MOVE WS-IMP-QTDE TO WS-AVQ-ENTRADA
004870         CALL "INVP0920" USING WS-AREA-VALIDA-QTDE
004880         IF WS-AVQ-RETORNO NOT = ZERO THEN
004890             MOVE "N" TO WS-NUMERICO-OK
004900         END-IF
004910     END-IF.
004920*
004930     IF NOT FLAG-NUMERICO-OK THEN
004940         ADD 1 TO SUM-IGNORADOS
004950         PERFORM P440-MONTA-SKU-MENSAGEM THRU P440-FIM
004960         MOVE SUM-TOTAL-LINHAS TO WS-ED-NUM-ENTRADA
004970         PERFORM P600-EDITA-NUMERO THRU P600-FIM
004980         STRING "Row " DELIMITED BY SIZE
004990                WS-ED-NUM-TEXTO(1:WS-ED-NUM-LEN) DELIMITED BY SIZE
005000                ": Invalid numeric data for SKU '" DELIMITED BY SIZE
005010                WS-MSG-SKU-TEXTO(1:WS-MSG-SKU-LEN)
005020                                      DELIMITED BY SIZE
005030                "'" DELIMITED BY SIZE
005040             INTO WS-MSG-LINHA
005050         PERFORM P620-GRAVA-ERRO THRU P620-FIM
005060     END-IF.
005070*
005080 P407-FIM.
005090*-----------------------------------------------------------------
005100*    LOCALIZA O PRODUTO PELO SKU DA LINHA DO CSV - A PRESENCA OU
005110*    AUSENCIA DO REGISTRO E O QUE DECIDE ENTRE CRIAR (P420) E
005120*    ATUALIZAR (P430) EM P400-PROCESSA-IMPORTACAO.
005130 P410-LOCALIZA-MASTER.
005140*
005150     MOVE WS-IMP-SKU TO COD-PRODUTO-SKU.
005160*
005170     READ PRODMAST
005180         INVALID KEY
005190             MOVE "N" TO WS-MASTER-ENCONTRADO
005200         NOT INVALID KEY
005210             MOVE "S" TO WS-MASTER-ENCONTRADO
005220     END-READ.
005230*
005240 P410-FIM.
005250*-----------------------------------------------------------------
005260*    PRODUTO NOVO - GRAVA OS QUATRO CAMPOS DO CSV DIRETO, SEM
005270*    DEFAULT NEM REJEICAO CAMPO A CAMPO (JA PASSARAM POR P405/
005280*    P407), E EMITE UMA LINHA "CREATED: ..." NA SECAO DE
005290*    ALTERACOES DO RELATORIO.
005300 P420-CRIA-PRODUTO.
005310*
005320     MOVE WS-IMP-SKU          TO COD-PRODUTO-SKU.
005330     MOVE WS-IMP-NOME         TO DESC-PRODUTO-MASTER.
005340     MOVE WS-AVP-NUMERICO     TO VLR-PRODUTO-MASTER.
005350     MOVE WS-AVQ-NUMERICO     TO QTD-PRODUTO-MASTER.
005360     MOVE WS-TS-TEXTO         TO DTA-ULT-ATUALIZACAO.
005370*
005380     WRITE REG-PRODUTO-MASTER.
005390     ADD 1 TO SUM-CRIADOS.
005400*
005410     PERFORM P441-MONTA-NOME-MENSAGEM THRU P441-FIM.
005420     PERFORM P440-MONTA-SKU-MENSAGEM THRU P440-FIM.
005430     MOVE WS-AVQ-NUMERICO TO WS-ED-NUM-ENTRADA.
005440     PERFORM P600-EDITA-NUMERO THRU P600-FIM.
005450*
005460     STRING "Created: " DELIMITED BY SIZE
005470            WS-MSG-NOME-TEXTO(1:WS-MSG-NOME-LEN) DELIMITED BY SIZE
005480            " (SKU: " DELIMITED BY SIZE
005490            WS-MSG-SKU-TEXTO(1:WS-MSG-SKU-LEN) DELIMITED BY SIZE
005500            ") with qty " DELIMITED BY SIZE
005510            WS-ED-NUM-TEXTO(1:WS-ED-NUM-LEN) DELIMITED BY SIZE
005520         INTO WS-MSG-LINHA.
005530*
005540     PERFORM P630-GRAVA-ALTERACAO THRU P630-FIM.
005550*
005560 P420-FIM.
005570*-----------------------------------------------------------------
005580*    PRODUTO JA CADASTRADO - NOME, PRECO E QUANTIDADE SAO
005590*    COMPARADOS UM A UM CONTRA O QUE JA ESTA NO MASTER; SO A
005600*    MUDANCA DE QUANTIDADE GANHA UMA LINHA NO RELATORIO (TICKET
005610*    MANUT-0082 QUER O FOCO DA LISTA NO ESTOQUE, NAO NO CADASTRO).
005620 P430-ATUALIZA-PRODUTO.
005630*
005640     MOVE "N" TO WS-ALGO-ALTEROU.
005650     MOVE QTD-PRODUTO-MASTER  TO WS-QTDE-ANTERIOR.
005660     MOVE VLR-PRODUTO-MASTER  TO WS-PRECO-ANTERIOR.
005670*
005680     IF DESC-PRODUTO-MASTER NOT = WS-IMP-NOME THEN
005690         MOVE WS-IMP-NOME TO DESC-PRODUTO-MASTER
005700         MOVE "S" TO WS-ALGO-ALTEROU
005710     END-IF.
005720*
005730     IF VLR-PRODUTO-MASTER NOT = WS-AVP-NUMERICO THEN
005740         MOVE WS-AVP-NUMERICO TO VLR-PRODUTO-MASTER
005750         MOVE "S" TO WS-ALGO-ALTEROU
005760     END-IF.
005770*
005780*    A LINHA DE ALTERACAO E MONTADA ANTES DE MUDAR A QUANTIDADE
005790*    NO MASTER, PORQUE WS-QTDE-ANTERIOR PRECISA DO VALOR VELHO E
005800*    QTD-PRODUTO-MASTER DO VALOR NOVO AO MESMO TEMPO.
005810     IF QTD-PRODUTO-MASTER NOT = WS-AVQ-NUMERICO THEN
005820         PERFORM P450-MONTA-LINHA-ALTERACAO THRU P450-FIM
005830         MOVE WS-AVQ-NUMERICO TO QTD-PRODUTO-MASTER
005840         MOVE "S" TO WS-ALGO-ALTEROU
005850     END-IF.
005860*
005870*    SO UM REWRITE COBRE NOME, PRECO E QUANTIDADE JUNTOS -
005880*    QUALQUER UMA DAS TRES MUDANCAS LIGA WS-ALGO-ALTEROU E CONTA
005890*    PARA SUM-ATUALIZADOS, MAS SO A LINHA DE LOG E ESPECIFICA DE
005900*    QUANTIDADE.
005910     IF FLAG-ALGO-ALTEROU THEN
005920         MOVE WS-TS-TEXTO TO DTA-ULT-ATUALIZACAO
005930         REWRITE REG-PRODUTO-MASTER
005940         ADD 1 TO SUM-ATUALIZADOS
005950     END-IF.
005960*
005970 P430-FIM.
005980*
005990*    MONTA O SKU EDITADO PARA AS MENSAGENS DE ERRO/ALTERACAO -
006000*    "N/A" QUANDO A PROPRIA LINHA NAO TRAZ SKU (SO ACONTECE PELO
006010*    CAMINHO DE ERRO, JA QUE P420/P430 SO RODAM COM SKU PRESENTE).
006020 P440-MONTA-SKU-MENSAGEM.
006030*
006040     IF WS-IMP-SKU = SPACES THEN
006050         MOVE "N/A" TO WS-MSG-SKU-TEXTO
006060         MOVE 3     TO WS-MSG-SKU-LEN
006070     ELSE
006080         MOVE WS-IMP-SKU TO WS-ED-ALFA-TEXTO
006090         PERFORM P610-EDITA-ALFA THRU P610-FIM
006100         MOVE WS-ED-ALFA-TEXTO TO WS-MSG-SKU-TEXTO
006110         MOVE WS-ED-ALFA-TAM   TO WS-MSG-SKU-LEN
006120     END-IF.
006130*
006140 P440-FIM.
006150*
006160*    MONTA O NOME EDITADO (SEM BRANCOS A DIREITA) PARA A LINHA
006170*    "CREATED"/"UPDATED INVENTORY" - PARAGRAFO PROPRIO PORQUE
006180*    P420 E P450 PRECISAM DO NOME EM MOMENTOS DIFERENTES.
006190 P441-MONTA-NOME-MENSAGEM.
006200*
006210     MOVE WS-IMP-NOME TO WS-ED-ALFA-TEXTO.
006220     PERFORM P610-EDITA-ALFA THRU P610-FIM.
006230     MOVE WS-ED-ALFA-TEXTO TO WS-MSG-NOME-TEXTO.
006240     MOVE WS-ED-ALFA-TAM   TO WS-MSG-NOME-LEN.
006250*
006260 P441-FIM.
006270*
006280*    MONTA "UPDATED INVENTORY: <NOME> (SKU: <SKU>) FROM <ANTIGA>
006290*    TO <NOVA>" - UNICO FORMATO DE LINHA QUE PRECISA DE DOIS
006300*    VALORES NUMERICOS EDITADOS (ANTES/DEPOIS).
006310 P450-MONTA-LINHA-ALTERACAO.
006320*
006330     PERFORM P441-MONTA-NOME-MENSAGEM THRU P441-FIM.
006340     PERFORM P440-MONTA-SKU-MENSAGEM THRU P440-FIM.
006350*
006360     MOVE WS-QTDE-ANTERIOR TO WS-ED-NUM-ENTRADA.
006370     PERFORM P600-EDITA-NUMERO THRU P600-FIM.
006380     MOVE WS-ED-NUM-TEXTO TO WS-MSG-QTDE-A-TEXTO.
006390     MOVE WS-ED-NUM-LEN   TO WS-MSG-QTDE-A-LEN.
006400*
006410     MOVE WS-AVQ-NUMERICO TO WS-ED-NUM-ENTRADA.
006420     PERFORM P600-EDITA-NUMERO THRU P600-FIM.
006430     MOVE WS-ED-NUM-TEXTO TO WS-MSG-QTDE-B-TEXTO.
006440     MOVE WS-ED-NUM-LEN   TO WS-MSG-QTDE-B-LEN.
006450*
006460     STRING "Updated Inventory: " DELIMITED BY SIZE
006470            WS-MSG-NOME-TEXTO(1:WS-MSG-NOME-LEN) DELIMITED BY SIZE
006480            " (SKU: " DELIMITED BY SIZE
006490            WS-MSG-SKU-TEXTO(1:WS-MSG-SKU-LEN) DELIMITED BY SIZE
006500            ") from " DELIMITED BY SIZE
006510            WS-MSG-QTDE-A-TEXTO(1:WS-MSG-QTDE-A-LEN)
006520                                  DELIMITED BY SIZE
006530            " to " DELIMITED BY SIZE
006540            WS-MSG-QTDE-B-TEXTO(1:WS-MSG-QTDE-B-LEN)
006550                                  DELIMITED BY SIZE
006560         INTO WS-MSG-LINHA.
006570*
006580     PERFORM P630-GRAVA-ALTERACAO THRU P630-FIM.
006590*
006600 P450-FIM.
006610*-----------------------------------------------------------------
006620*    CONVERTE WS-ED-NUM-ENTRADA (9(07)) EM TEXTO SEM ZEROS A
006630*    ESQUERDA, PARA AS MENSAGENS DE LINHA/QUANTIDADE DO
006640*    RELATORIO - MESMA TECNICA DE EDICAO USADA EM INVP0200.
006650 P600-EDITA-NUMERO.
006660*
006670     MOVE WS-ED-NUM-ENTRADA TO WS-ED-NUM-EDITADO.
006680     MOVE ZERO TO WS-ED-NUM-LEAD.
006690     INSPECT WS-ED-NUM-EDITADO
006700         TALLYING WS-ED-NUM-LEAD FOR LEADING SPACE.
006710     COMPUTE WS-ED-NUM-LEN = 7 - WS-ED-NUM-LEAD.
006720*
006730     IF WS-ED-NUM-LEN = ZERO THEN
006740         MOVE "0" TO WS-ED-NUM-TEXTO(1:1)
006750         MOVE 1   TO WS-ED-NUM-LEN
006760     ELSE
006770         COMPUTE WS-ED-NUM-START = WS-ED-NUM-LEAD + 1
006780         MOVE WS-ED-NUM-EDITADO(WS-ED-NUM-START:WS-ED-NUM-LEN)
006790                              TO WS-ED-NUM-TEXTO(1:WS-ED-NUM-LEN)
006800     END-IF.
006810*
006820 P600-FIM.
006830*
006840*    CONTA QUANTAS POSICOES DE WS-ED-ALFA-TEXTO VEM ANTES DO
006850*    PRIMEIRO ESPACO EM BRANCO, PARA REFERENCE MODIFICATION PELO
006860*    CHAMADOR - PARAGRAFO COMUM, REUSADO POR P440/P441.
006870 P610-EDITA-ALFA.
006880*
006890     MOVE ZERO TO WS-ED-ALFA-TAM.
006900     INSPECT WS-ED-ALFA-TEXTO
006910         TALLYING WS-ED-ALFA-TAM FOR CHARACTERS BEFORE INITIAL " ".
006920     IF WS-ED-ALFA-TAM = ZERO THEN
006930         MOVE 1 TO WS-ED-ALFA-TAM
006940     END-IF.
006950*
006960 P610-FIM.
006970*-----------------------------------------------------------------
006980*    EMPILHA A LINHA DE ERRO JA MONTADA NA TABELA; ACIMA DE 100
006990*    LINHAS (LIMITE DA OCCURS) AS DEMAIS SAO SILENCIOSAMENTE
007000*    DESCARTADAS DA LISTA IMPRESSA, SEM PARAR A CARGA.
007010 P620-GRAVA-ERRO.
007020*
007030     IF WS-IDX-ERRO < 100 THEN
007040         ADD 1 TO WS-IDX-ERRO
007050         MOVE WS-MSG-LINHA TO WS-LINHA-ERRO(WS-IDX-ERRO)
007060     END-IF.
007070*
007080 P620-FIM.
007090*
007100*    EMPILHA A LINHA DE ALTERACAO JA MONTADA NA TABELA, COM O
007110*    MESMO LIMITE DE 100 E O MESMO COMPORTAMENTO DE DESCARTE
007120*    SILENCIOSO DE P620.
007130 P630-GRAVA-ALTERACAO.
007140*
007150     IF WS-IDX-ALTERACAO < 100 THEN
007160         ADD 1 TO WS-IDX-ALTERACAO
007170         MOVE WS-MSG-LINHA TO WS-LINHA-ALTERACAO(WS-IDX-ALTERACAO)
007180     END-IF.
007190*
007200 P630-FIM.
007210*-----------------------------------------------------------------
007220*    MONTA O RELATORIO NA ORDEM FIXA DO TICKET MANUT-0082: TITULO,
007230*    RESUMO NUMERICO, E SO DEPOIS AS DUAS LISTAS DETALHADAS - A
007240*    SECAO DE ALTERACOES SO SAI SE HOUVE PELO MENOS UMA.
007250 P500-GERA-RELATORIO.
007260*
007270     PERFORM P510-ESCREVE-TITULO THRU P510-FIM.
007280     PERFORM P515-ESCREVE-SUMARIO THRU P515-FIM.
007290*
007300     IF WS-IDX-ALTERACAO > ZERO THEN
007310         PERFORM P520-ESCREVE-ALTERACOES THRU P520-FIM
007320     END-IF.
007330*
007340     PERFORM P525-ESCREVE-ERROS THRU P525-FIM.
007350*
007360 P500-FIM.
007370*
007380*    TITULO DO RELATORIO COM O TIMESTAMP DA SESSAO (MESMO USADO
007390*    NAS GRAVACOES DE MASTER), SEGUIDO DE UMA LINHA EM BRANCO.
007400 P510-ESCREVE-TITULO.
007410*
007420     MOVE SPACES TO WS-LR-TEXTO.
007430     STRING "Inventory Import and Update Report - " DELIMITED BY SIZE
007440            WS-TS-TEXTO DELIMITED BY SIZE
007450         INTO WS-LR-TEXTO.
007460     WRITE FD-LINHA-RELATORIO FROM WS-LR-TEXTO.
007470     MOVE SPACES TO WS-LR-TEXTO.
007480     WRITE FD-LINHA-RELATORIO FROM WS-LR-TEXTO.
007490*
007500 P510-FIM.
007510*
007520*    QUATRO LINHAS FIXAS DE CONTAGEM (TOTAL/CRIADOS/ATUALIZADOS/
007530*    IGNORADOS), CADA UMA EDITANDO SEU PROPRIO CONTADOR ANTES DE
007540*    MONTAR O TEXTO - SUM-TOTAL-LINHAS COBRE TODAS AS LINHAS DO
007550*    CSV, INCLUSIVE AS IGNORADAS.
007560 P515-ESCREVE-SUMARIO.
007570*
007580     MOVE SPACES TO WS-LR-TEXTO.
007590     MOVE "--- Summary ---" TO WS-LR-TEXTO.
007600     WRITE FD-LINHA-RELATORIO FROM WS-LR-TEXTO.
007610*
007620     MOVE SUM-TOTAL-LINHAS TO WS-ED-NUM-ENTRADA.
007630     PERFORM P600-EDITA-NUMERO THRU P600-FIM.
007640     MOVE SPACES TO WS-LR-TEXTO.
007650     STRING "Total rows processed from CSV: " DELIMITED BY SIZE
007660            WS-ED-NUM-TEXTO(1:WS-ED-NUM-LEN) DELIMITED BY SIZE
007670         INTO WS-LR-TEXTO.
007680     WRITE FD-LINHA-RELATORIO FROM WS-LR-TEXTO.
007690*
007700     MOVE SUM-CRIADOS TO WS-ED-NUM-ENTRADA.
007710     PERFORM P600-EDITA-NUMERO THRU P600-FIM.
007720     MOVE SPACES TO WS-LR-TEXTO.
007730     STRING "New products created: " DELIMITED BY SIZE
007740            WS-ED-NUM-TEXTO(1:WS-ED-NUM-LEN) DELIMITED BY SIZE
007750         INTO WS-LR-TEXTO.
007760     WRITE FD-LINHA-RELATORIO FROM WS-LR-TEXTO.
007770*
007780     MOVE SUM-ATUALIZADOS TO WS-ED-NUM-ENTRADA.
007790     PERFORM P600-EDITA-NUMERO THRU P600-FIM.
007800     MOVE SPACES TO WS-LR-TEXTO.
007810     STRING "Existing products updated: " DELIMITED BY SIZE
007820            WS-ED-NUM-TEXTO(1:WS-ED-NUM-LEN) DELIMITED BY SIZE
007830         INTO WS-LR-TEXTO.
007840     WRITE FD-LINHA-RELATORIO FROM WS-LR-TEXTO.
007850*
007860     MOVE SUM-IGNORADOS TO WS-ED-NUM-ENTRADA.
007870     PERFORM P600-EDITA-NUMERO THRU P600-FIM.
007880     MOVE SPACES TO WS-LR-TEXTO.
007890     STRING "Rows skipped due to errors/missing data: "
007900                                  DELIMITED BY SIZE
007910            WS-ED-NUM-TEXTO(1:WS-ED-NUM-LEN) DELIMITED BY SIZE
007920         INTO WS-LR-TEXTO.
007930     WRITE FD-LINHA-RELATORIO FROM WS-LR-TEXTO.
007940*
007950     MOVE SPACES TO WS-LR-TEXTO.
007960     WRITE FD-LINHA-RELATORIO FROM WS-LR-TEXTO.
007970*
007980 P515-FIM.
007990*
008000*    LISTA, UMA POR LINHA, TODAS AS ALTERACOES DE ESTOQUE JA
008010*    EMPILHADAS EM WS-TAB-ALTERACOES POR P630 - WS-IDX-IMPRESSAO
008020*    E O MESMO INDICE COMP REUSADO PELA LISTA DE ERROS ABAIXO.
008030 P520-ESCREVE-ALTERACOES.
008040*
008050     MOVE SPACES TO WS-LR-TEXTO.
008060     MOVE "--- Products with Inventory Changes ---" TO WS-LR-TEXTO.
008070     WRITE FD-LINHA-RELATORIO FROM WS-LR-TEXTO.
008080*
008090     PERFORM P521-ESCREVE-LINHA-ALTERACAO THRU P521-FIM
008100         VARYING WS-IDX-IMPRESSAO FROM 1 BY 1
008110         UNTIL WS-IDX-IMPRESSAO > WS-IDX-ALTERACAO.
008120*
008130     MOVE SPACES TO WS-LR-TEXTO.
008140     WRITE FD-LINHA-RELATORIO FROM WS-LR-TEXTO.
008150*
008160 P520-FIM.
008170*
008180 P521-ESCREVE-LINHA-ALTERACAO.
008190*
008200     MOVE SPACES TO WS-LR-TEXTO.
008210     MOVE WS-LINHA-ALTERACAO(WS-IDX-IMPRESSAO) TO WS-LR-TEXTO(1:80).
008220     WRITE FD-LINHA-RELATORIO FROM WS-LR-TEXTO.
008230*
008240 P521-FIM.
008250*
008260*    SE NAO HOUVE NENHUM ERRO, IMPRIME UMA LINHA FIXA DE
008270*    CONFIRMACAO EM VEZ DE UMA SECAO VAZIA - DIFERENTE DA SECAO
008280*    DE ALTERACOES, QUE SIMPLESMENTE NAO SAI QUANDO VAZIA.
008290 P525-ESCREVE-ERROS.
008300*
008310     IF WS-IDX-ERRO > ZERO THEN
008320         MOVE SPACES TO WS-LR-TEXTO
008330         MOVE "--- Errors/Warnings ---" TO WS-LR-TEXTO
008340         WRITE FD-LINHA-RELATORIO FROM WS-LR-TEXTO
008350         PERFORM P526-ESCREVE-LINHA-ERRO THRU P526-FIM
008360             VARYING WS-IDX-IMPRESSAO FROM 1 BY 1
008370             UNTIL WS-IDX-IMPRESSAO > WS-IDX-ERRO
008380     ELSE
008390         MOVE SPACES TO WS-LR-TEXTO
008400         MOVE "No major errors reported during import."
008410                                  TO WS-LR-TEXTO
008420         WRITE FD-LINHA-RELATORIO FROM WS-LR-TEXTO
008430     END-IF.
008440*
008450     MOVE SPACES TO WS-LR-TEXTO.
008460     WRITE FD-LINHA-RELATORIO FROM WS-LR-TEXTO.
008470*
008480 P525-FIM.
008490*
008500*    LISTA, UMA POR LINHA, TODOS OS ERROS/REJEICOES JA EMPILHADOS
008510*    EM WS-TAB-ERROS POR P620 (CABECALHO INVALIDO, PRESENCA
008520*    AUSENTE, NUMERICO INVALIDO).
008530 P526-ESCREVE-LINHA-ERRO.
008540*
008550     MOVE SPACES TO WS-LR-TEXTO.
008560     MOVE WS-LINHA-ERRO(WS-IDX-IMPRESSAO) TO WS-LR-TEXTO(1:80).
008570     WRITE FD-LINHA-RELATORIO FROM WS-LR-TEXTO.
008580*
008590 P526-FIM.
008600*-----------------------------------------------------------------
008610*    ENCERRAMENTO - UPSI-0 LIGADA (PAINEL DO OPERADOR) MOSTRA O
008620*    RESUMO NA TELA (TICKET CAD-0281); O FECHAMENTO DOS TRES
008630*    ARQUIVOS E O GOBACK SEMPRE ACONTECEM, LIGADA OU NAO.
008640 P900-FIM.
008650*
008660     IF UPSI-0-LIGADA THEN
008670         PERFORM P903-EXIBE-RESUMO-TELA THRU P903-FIM
008680     END-IF.
008690*
008700     CLOSE PRODMAST.
008710     CLOSE IMPORTIN.
008720     CLOSE SUMRPT.
008730     GOBACK.
008740*
008750*    RESUMO NA TELA DO OPERADOR, MESMOS NUMEROS JA IMPRESSOS NA
008760*    SECAO DE SUMARIO DO RELATORIO (P515) - PARA QUEM RODA A
008770*    CARGA INTERATIVA NAO PRECISAR ABRIR O ARQUIVO DE SAIDA.
008780 P903-EXIBE-RESUMO-TELA.
008790*
008800     DISPLAY "IMPORTACAO CONCLUIDA - LINHAS LIDAS: "
008810             SUM-TOTAL-LINHAS.
008820     DISPLAY "CRIADOS: " SUM-CRIADOS
008830             "  ATUALIZADOS: " SUM-ATUALIZADOS
008840             "  IGNORADOS: " SUM-IGNORADOS.
008850*
008860 P903-FIM.
008870 END PROGRAM INVP0100.
