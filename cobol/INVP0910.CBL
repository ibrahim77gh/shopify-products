000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Date: 04/03/1987
000130* Purpose: VALIDA E CONVERTE VALOR MONETARIO RECEBIDO EM CAMPO
000140*          ALFANUMERICO (ARQUIVO DE CARGA OU TELA) PARA O FORMATO
000150*          NUMERICO DO CADASTRO DE PRODUTOS.
000160* Alteracoes: 04/03/1987 - AR  - Programa original.
000170*             19/08/1988 - AR  - Rejeita sinal negativo.
000180*             02/05/1990 - AR  - Aceita valor sem parte decimal
000190*                                (carga antiga do deposito central
000200*                                nao informava centavos).
000210*             11/11/1992 - JPC - Corrige estouro quando a parte
000220*                                decimal vem com 1 digito so
000230*                                (".5" deve valer 50 centavos).
000240*             23/01/1995 - JPC - Ticket MANUT-0118: mensagem de
000250*                                retorno 3 para parte decimal com
000260*                                mais de 2 digitos.
000270*             14/09/1998 - LGM - Y2K: nenhum campo de data neste
000280*                                modulo; revisado e aprovado sem
000290*                                alteracao de codigo.
000300*             07/06/2001 - RF  - Ticket CAD-0254: mantem vista
000310*                                alternativa de LKS-PARAMETRO para
000320*                                nao quebrar chamadores antigos que
000330*                                ainda passam a area no formato de
000340*                                uma unica faixa de 12 posicoes.
000350*             30/03/2006 - RF  - Comentarios revisados para a
000360*                                migracao do cadastro de precos.
000370******************************************************************
000380*-----------------------------------------------------------------
000390 IDENTIFICATION DIVISION.
000400*-----------------------------------------------------------------
000410 PROGRAM-ID.    INVP0910.
000420 AUTHOR.        ANDRE RAFFUL.
000430 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO - CD INVENTARIO.
000440 DATE-WRITTEN.  04/03/1987.
000450 DATE-COMPILED.
000460 SECURITY.      USO INTERNO DO DEPARTAMENTO DE COMPRAS.
000470*-----------------------------------------------------------------
000480 ENVIRONMENT DIVISION.
000490*-----------------------------------------------------------------
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER. IBM-PC.
000520 OBJECT-COMPUTER. IBM-PC.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550*-----------------------------------------------------------------
000560 DATA DIVISION.
000570*-----------------------------------------------------------------
000580 WORKING-STORAGE SECTION.
000590*-----------------------------------------------------------------
000600* AREA DE TRABALHO PARA QUEBRAR O VALOR RECEBIDO EM PARTE
000610* INTEIRA, PONTO E PARTE DECIMAL, SEM USAR FUNCAO INTRINSECA.
000620*-----------------------------------------------------------------
000630 01  WS-VALOR-BRUTO.
000640     05  WS-VALOR-BRUTO-TXT          PIC X(12).
000650*
000660 01  WS-VALOR-BRUTO-PARTES REDEFINES WS-VALOR-BRUTO.
000670     05  WS-VALOR-PARTE-INT          PIC X(09).
000680     05  WS-VALOR-PARTE-PTO          PIC X(01).
000690     05  WS-VALOR-PARTE-DEC          PIC X(02).
000700*
000710 01  WS-VALOR-BRUTO-SINAL REDEFINES WS-VALOR-BRUTO.
000720     05  WS-VALOR-SINAL              PIC X(01).
000730     05  FILLER                      PIC X(11).
000740*-----------------------------------------------------------------
000750* TICKET CAD-0254: vista de compatibilidade mantida para os
000760* programas que ainda chamam este modulo passando a faixa toda
000770* como um unico campo de 12 posicoes.
000780*-----------------------------------------------------------------
000790 01  WS-VALOR-BRUTO-COMPAT REDEFINES WS-VALOR-BRUTO.
000800     05  WS-VALOR-COMPAT-FAIXA       PIC X(12).
000810*
000820 77  WS-TAM-VALOR                    PIC 9(02) COMP VALUE ZERO.
000830 77  WS-POS-PONTO                    PIC 9(02) COMP VALUE ZERO.
000840 77  WS-QTD-DECIMAIS                 PIC 9(02) COMP VALUE ZERO.
000850*
000860 01  WS-VALOR-COMPOSTO.
000870     05  WS-PARTE-INTEIRA            PIC 9(08) VALUE ZERO.
000880     05  WS-PARTE-DECIMAL            PIC 9(02) VALUE ZERO.
000890     05  FILLER                      PIC X(02).
000900*
000910 77  WS-VALOR-OK                     PIC X(01) VALUE "N".
000920     88  FLAG-VALOR-OK               VALUE "S".
000930*-----------------------------------------------------------------
000940 LINKAGE SECTION.
000950*-----------------------------------------------------------------
000960 01  LKS-PARAMETRO.
000970     05  LKS-VALOR-ENTRADA           PIC X(12).
000980     05  LKS-VALOR-NUMERICO          PIC 9(08)V99.
000990     05  LKS-RETORNO                 PIC 9(01).
001000     05  FILLER                      PIC X(02).
001010*-----------------------------------------------------------------
001020* LKS-VALOR-ENTRADA  = VALOR A VALIDAR, ALINHADO A ESQUERDA,
001030*                      COMPLETADO COM BRANCOS.
001040* LKS-VALOR-NUMERICO = VALOR CONVERTIDO, SO VALIDO SE RETORNO = 0.
001050* LKS-RETORNO = 0 - VALOR CORRETO
001060* LKS-RETORNO = 1 - VALOR EM BRANCO OU NAO NUMERICO
001070* LKS-RETORNO = 2 - VALOR NEGATIVO
001080* LKS-RETORNO = 3 - MAIS DE DUAS CASAS DECIMAIS
001090*-----------------------------------------------------------------
001100*-----------------------------------------------------------------
001110 PROCEDURE DIVISION USING LKS-PARAMETRO.
001120*-----------------------------------------------------------------
001130 MAIN-PROCEDURE.
001140
001150     PERFORM P100-INICIALIZA THRU P100-FIM.
001160
001170     PERFORM P300-VALIDA THRU P300-FIM.
001180
001190     PERFORM P900-FIM.
001200
001210 P100-INICIALIZA.
001220*
001230     MOVE LKS-VALOR-ENTRADA       TO WS-VALOR-BRUTO-TXT.
001240     MOVE ZERO                    TO LKS-RETORNO.
001250     MOVE ZERO                    TO WS-PARTE-INTEIRA.
001260     MOVE ZERO                    TO WS-PARTE-DECIMAL.
001270     MOVE "N"                     TO WS-VALOR-OK.
001280*
001290 P100-FIM.
001300*
001310 P300-VALIDA.
001320*
001330     IF WS-VALOR-BRUTO-TXT EQUAL SPACES THEN
001340         MOVE 1                  TO LKS-RETORNO
001350     ELSE
001360         IF WS-VALOR-SINAL EQUAL "-" THEN
001370             MOVE 2              TO LKS-RETORNO
001380         ELSE
001390             PERFORM P310-MEDE-TAMANHO THRU P310-FIM
001400             PERFORM P320-LOCALIZA-PONTO THRU P320-FIM
001410             PERFORM P330-VALIDA-DIGITOS THRU P330-FIM
001420         END-IF
001430     END-IF.
001440*
001450     IF FLAG-VALOR-OK THEN
001460         COMPUTE LKS-VALOR-NUMERICO
001470             = WS-PARTE-INTEIRA + (WS-PARTE-DECIMAL / 100)
001480     END-IF.
001490*
001500 P300-FIM.
001510*
001520 P310-MEDE-TAMANHO.
001530*
001540     MOVE ZERO                       TO WS-TAM-VALOR.
001550     INSPECT WS-VALOR-BRUTO-TXT
001560         TALLYING WS-TAM-VALOR FOR CHARACTERS BEFORE INITIAL " ".
001570*
001580 P310-FIM.
001590*
001600 P320-LOCALIZA-PONTO.
001610*
001620     MOVE ZERO                       TO WS-POS-PONTO.
001630     INSPECT WS-VALOR-BRUTO-TXT(1:WS-TAM-VALOR)
001640         TALLYING WS-POS-PONTO FOR CHARACTERS BEFORE INITIAL ".".
001650*
001660 P320-FIM.
001670*
001680 P330-VALIDA-DIGITOS.
001690*
001700     MOVE "N"                        TO WS-VALOR-OK.
001710*
001720     IF WS-POS-PONTO EQUAL WS-TAM-VALOR THEN
001730*        *-- NAO HA PONTO DECIMAL: VALOR INTEIRO --*
001740         IF WS-VALOR-BRUTO-TXT(1:WS-TAM-VALOR) IS NUMERIC THEN
001750             MOVE WS-VALOR-BRUTO-TXT(1:WS-TAM-VALOR)
001760                                      TO WS-PARTE-INTEIRA
001770             MOVE ZERO                TO WS-PARTE-DECIMAL
001780             SET FLAG-VALOR-OK        TO TRUE
001790         ELSE
001800             MOVE 1                   TO LKS-RETORNO
001810         END-IF
001820     ELSE
001830         COMPUTE WS-QTD-DECIMAIS
001840             = WS-TAM-VALOR - WS-POS-PONTO - 1
001850         IF WS-POS-PONTO = ZERO OR WS-QTD-DECIMAIS = ZERO THEN
001860             MOVE 1                   TO LKS-RETORNO
001870         ELSE
001880             IF WS-QTD-DECIMAIS > 2 THEN
001890                 MOVE 3               TO LKS-RETORNO
001900             ELSE
001910                 IF WS-VALOR-BRUTO-TXT(1:WS-POS-PONTO)
001920                                IS NOT NUMERIC THEN
001930                     MOVE 1           TO LKS-RETORNO
001940                 ELSE
001950                     IF WS-VALOR-BRUTO-TXT
001960                           (WS-POS-PONTO + 2:WS-QTD-DECIMAIS)
001970                                IS NOT NUMERIC THEN
001980                         MOVE 1       TO LKS-RETORNO
001990                     ELSE
002000                         MOVE WS-VALOR-BRUTO-TXT(1:WS-POS-PONTO)
002010                                      TO WS-PARTE-INTEIRA
002020                         IF WS-QTD-DECIMAIS = 1 THEN
002030                             MOVE WS-VALOR-BRUTO-TXT
002040                                 (WS-POS-PONTO + 2:1)
002050                                      TO WS-PARTE-DECIMAL
002060                             COMPUTE WS-PARTE-DECIMAL
002070                                 = WS-PARTE-DECIMAL * 10
002080                         ELSE
002090                             MOVE WS-VALOR-BRUTO-TXT
002100                                 (WS-POS-PONTO + 2:2)
002110                                      TO WS-PARTE-DECIMAL
002120                         END-IF
002130                         SET FLAG-VALOR-OK TO TRUE
002140                     END-IF
002150                 END-IF
002160             END-IF
002170         END-IF
002180     END-IF.
002190*
002200 P330-FIM.
002210*
002220 P900-FIM.
002230     GOBACK.
002240 END PROGRAM INVP0910.
