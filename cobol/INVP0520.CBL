000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Date: 12/09/1990
000130* Purpose: AUMENTA O PRECO DE UM CONJUNTO DE PRODUTOS POR UM
000140*          PERCENTUAL INFORMADO PELO OPERADOR - TODOS OS PRODUTOS
000150*          OU SOMENTE OS RELACIONADOS NO ARQUIVO DE SELECAO.
000160* Alteracoes: 12/09/1990 - AR  - Programa original (derivado da
000170*                                rotina de exportacao de precos em
000180*                                CSV; aqui passa a GRAVAR o novo
000190*                                preco em vez de exportar).
000200*             30/06/1993 - JPC - Ticket MANUT-0088: inclui a opcao
000210*                                de atuar sobre um arquivo de
000220*                                selecao de SKUs, alem de "todos".
000230*             14/09/1998 - LGM - Y2K: marca de atualizacao do
000240*                                master expandida para ano com 4
000250*                                digitos.
000260*             19/01/2000 - LGM - Ticket MANUT-0132: revisao pos-Y2K
000270*                                sem alteracao de codigo.
000280*             14/02/2005 - RF  - Ticket CAD-0271: produtos cujo
000290*                                preco arredondado nao muda nao
000300*                                sao contados nem regravados.
000310*             22/09/2005 - RF  - Ticket CAD-0274: limita o
000320*                                percentual a faixa 0 a 1000,
000330*                                rejeitando a operacao inteira
000340*                                fora dessa faixa.
000350******************************************************************
000360*-----------------------------------------------------------------
000370 IDENTIFICATION DIVISION.
000380*-----------------------------------------------------------------
000390 PROGRAM-ID.    INVP0520.
000400 AUTHOR.        ANDRE RAFFUL.
000410 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO - CD INVENTARIO.
000420 DATE-WRITTEN.  12/09/1990.
000430 DATE-COMPILED.
000440 SECURITY.      USO INTERNO DO DEPARTAMENTO DE COMPRAS.
000450*-----------------------------------------------------------------
000460 ENVIRONMENT DIVISION.
000470*-----------------------------------------------------------------
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER. IBM-PC.
000500 OBJECT-COMPUTER. IBM-PC.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530*-----------------------------------------------------------------
000540 INPUT-OUTPUT SECTION.
000550*-----------------------------------------------------------------
000560 FILE-CONTROL.
000570     SELECT PRODMAST ASSIGN TO "PRODMAST"
000580         ORGANIZATION IS INDEXED
000590         ACCESS MODE IS DYNAMIC
000600         RECORD KEY IS COD-PRODUTO-SKU
000610         FILE STATUS IS WS-FS-PRODMAST.
000620     SELECT SELFILE ASSIGN TO "SELFILE"
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WS-FS-SELFILE.
000650*-----------------------------------------------------------------
000660 DATA DIVISION.
000670*-----------------------------------------------------------------
000680 FILE SECTION.
000690*-----------------------------------------------------------------
000700 FD  PRODMAST.
000710     COPY PRODMAST.
000720*
000730 FD  SELFILE
000740     RECORD CONTAINS 132 CHARACTERS.
000750 01  FD-LINHA-SELECAO                   PIC X(132).
000760*-----------------------------------------------------------------
000770 WORKING-STORAGE SECTION.
000780*-----------------------------------------------------------------
000790 77  WS-FS-PRODMAST                    PIC X(02).
000800     88  FS-PRODMAST-OK                 VALUE "00".
000810     88  FS-PRODMAST-NAO-EXISTE          VALUE "23" "35".
000820 77  WS-FS-SELFILE                     PIC X(02).
000830     88  FS-SELFILE-OK                   VALUE "00".
000840*
000850 77  WS-FIM-MASTER                     PIC X(01) VALUE "N".
000860     88  FLAG-FIM-MASTER                VALUE "S".
000870 77  WS-FIM-SELECAO                    PIC X(01) VALUE "N".
000880     88  FLAG-FIM-SELECAO                VALUE "S".
000890 77  WS-VALOR-OK                       PIC X(01) VALUE "N".
000900     88  FLAG-VALOR-OK                   VALUE "S".
000910*
000920 77  WS-QTD-ATUALIZADOS                PIC 9(07) COMP VALUE 0.
000930*-----------------------------------------------------------------
000940 01  WS-AREA-VALIDA-PRECO.
000950     05  WS-AVP-ENTRADA                 PIC X(12).
000960     05  WS-AVP-NUMERICO                PIC 9(08)V99.
000970     05  WS-AVP-RETORNO                  PIC 9(01).
000980     05  FILLER                         PIC X(02).
000990*-----------------------------------------------------------------
001000* VISTA DE DEPURACAO HERDADA DO MODULO INVP0910 - TICKET CAD-0254.
001010* O PERCENTUAL TAMBEM E SUBMETIDO A ESTE VALIDADOR DE VALOR
001020* MONETARIO, POIS A FORMA DE DIGITACAO (INTEIRO OU COM DUAS CASAS
001030* DECIMAIS) E A MESMA; O LIMITE SUPERIOR DE 1000 E VERIFICADO
001040* SEPARADAMENTE EM P300-VALIDA-VALOR.
001050*-----------------------------------------------------------------
001060 01  WS-AREA-VALIDA-PRECO-R REDEFINES WS-AREA-VALIDA-PRECO.
001070     05  WS-AVP-FAIXA-COMPLETA           PIC X(25).
001080*-----------------------------------------------------------------
001090 01  WS-PERCENTUAL-AREA.
001100     05  WS-PERCENTUAL                   PIC 9(04)V99 VALUE ZERO.
001110*-----------------------------------------------------------------
001120* TICKET CAD-0281: VISTA DE TEXTO DO PERCENTUAL, PARA INSPECAO EM
001130* SESSAO DE DEPURACAO SEM PRECISAR EDITAR O CAMPO V99.
001140*-----------------------------------------------------------------
001150 01  WS-PERCENTUAL-R REDEFINES WS-PERCENTUAL-AREA.
001160     05  WS-PERCENTUAL-TXT               PIC X(06).
001170*
001180 01  WS-PRECO-CALCULO-AREA.
001190     05  WS-PRECO-ANTIGO                 PIC 9(08)V99 VALUE ZERO.
001200     05  WS-PRECO-CALCULADO               PIC 9(08)V99 VALUE ZERO.
001210*
001220 01  WS-LINHA-SELECAO-AREA.
001230     05  WS-SEL-SKU                      PIC X(20).
001240     05  FILLER                          PIC X(112).
001250*
001260 77  WS-ACCEPT-DATA                     PIC 9(08) VALUE 0.
001270 77  WS-ACCEPT-HORA                     PIC 9(08) VALUE 0.
001280*
001290 01  WS-TIMESTAMP-ATUAL.
001300     05  WS-TS-TEXTO                     PIC X(19).
001310*
001320 01  WS-TIMESTAMP-ATUAL-R REDEFINES WS-TIMESTAMP-ATUAL.
001330     05  WS-TS-ANO                       PIC 9(04).
001340     05  WS-TS-SEP1                      PIC X(01).
001350     05  WS-TS-MES                       PIC 9(02).
001360     05  WS-TS-SEP2                      PIC X(01).
001370     05  WS-TS-DIA                       PIC 9(02).
001380     05  WS-TS-SEP3                      PIC X(01).
001390     05  WS-TS-HORA                      PIC 9(02).
001400     05  WS-TS-SEP4                      PIC X(01).
001410     05  WS-TS-MIN                       PIC 9(02).
001420     05  WS-TS-SEP5                      PIC X(01).
001430     05  WS-TS-SEG                       PIC 9(02).
001440*-----------------------------------------------------------------
001450 LINKAGE SECTION.
001460*-----------------------------------------------------------------
001470 01  LK-COM-AREA.
001480     05  LK-MODO-SELECAO                 PIC X(01).
001490*        "A" = TODOS OS PRODUTOS, "S" = ARQUIVO DE SELECAO.
001500     05  LK-VALOR-ENTRADA                PIC X(12).
001510     05  LK-QTD-ATUALIZADOS              PIC 9(07).
001520     05  LK-RETORNO                      PIC 9(01).
001530*        0 = PROCESSADO, 1 = PERCENTUAL INVALIDO - NADA ALTERADO.
001540     05  FILLER                          PIC X(05).
001550*-----------------------------------------------------------------
001560 PROCEDURE DIVISION USING LK-COM-AREA.
001570*-----------------------------------------------------------------
001580 MAIN-PROCEDURE.
001590
001600     PERFORM P100-INICIALIZA THRU P100-FIM.
001610
001620     PERFORM P300-VALIDA-VALOR THRU P300-FIM.
001630
001640     IF FLAG-VALOR-OK THEN
001650         PERFORM P200-ABRE-ARQUIVOS THRU P200-FIM
001660         IF LK-MODO-SELECAO = "S" THEN
001670             PERFORM P420-PROCESSA-SELECAO THRU P420-FIM
001680         ELSE
001690             PERFORM P410-PROCESSA-TODOS THRU P410-FIM
001700         END-IF
001710         MOVE ZERO TO LK-RETORNO
001720     ELSE
001730         MOVE 1 TO LK-RETORNO
001740     END-IF.
001750
001760     PERFORM P900-FIM.
001770
001780*-----------------------------------------------------------------
001790 P100-INICIALIZA.
001800*
001810     MOVE ZERO TO WS-QTD-ATUALIZADOS.
001820     MOVE "N"  TO WS-FIM-MASTER.
001830     MOVE "N"  TO WS-FIM-SELECAO.
001840     ACCEPT WS-ACCEPT-DATA FROM DATE YYYYMMDD.
001850     ACCEPT WS-ACCEPT-HORA FROM TIME.
001860     PERFORM P110-MONTA-TIMESTAMP THRU P110-FIM.
001870*
001880 P100-FIM.
001890*
001900 P110-MONTA-TIMESTAMP.
001910*
001920     MOVE WS-ACCEPT-DATA(1:4)      TO WS-TS-ANO.
001930     MOVE WS-ACCEPT-DATA(5:2)      TO WS-TS-MES.
001940     MOVE WS-ACCEPT-DATA(7:2)      TO WS-TS-DIA.
001950     MOVE WS-ACCEPT-HORA(1:2)      TO WS-TS-HORA.
001960     MOVE WS-ACCEPT-HORA(3:2)      TO WS-TS-MIN.
001970     MOVE WS-ACCEPT-HORA(5:2)      TO WS-TS-SEG.
001980     MOVE "-"                      TO WS-TS-SEP1.
001990     MOVE "-"                      TO WS-TS-SEP2.
002000     MOVE " "                      TO WS-TS-SEP3.
002010     MOVE ":"                      TO WS-TS-SEP4.
002020     MOVE ":"                      TO WS-TS-SEP5.
002030*
002040 P110-FIM.
002050*-----------------------------------------------------------------
002060* VALIDA O PERCENTUAL INFORMADO: NUMERICO E ENTRE 0 E 1000,
002070* INCLUSIVE (0% E UM AUMENTO VALIDO E NAO ATUALIZA NENHUM PRECO).
002080*-----------------------------------------------------------------
002090 P300-VALIDA-VALOR.
002100*
002110     MOVE LK-VALOR-ENTRADA TO WS-AVP-ENTRADA.
002120     CALL "INVP0910" USING WS-AREA-VALIDA-PRECO.
002130     IF WS-AVP-RETORNO NOT = ZERO THEN
002140         MOVE "N" TO WS-VALOR-OK
002150     ELSE
002160         IF WS-AVP-NUMERICO > 1000 THEN
002170             MOVE "N" TO WS-VALOR-OK
002180         ELSE
002190             MOVE WS-AVP-NUMERICO TO WS-PERCENTUAL
002200             SET FLAG-VALOR-OK TO TRUE
002210         END-IF
002220     END-IF.
002230*
002240 P300-FIM.
002250*-----------------------------------------------------------------
002260 P200-ABRE-ARQUIVOS.
002270*
002280     OPEN I-O PRODMAST.
002290     IF LK-MODO-SELECAO = "S" THEN
002300         OPEN INPUT SELFILE
002310     END-IF.
002320*
002330 P200-FIM.
002340*-----------------------------------------------------------------
002350* MODO "TODOS OS PRODUTOS" - PERCORRE O MASTER DO INICIO AO FIM
002360* PELA CHAVE, RECALCULANDO O PRECO DE CADA REGISTRO.
002370*-----------------------------------------------------------------
002380 P410-PROCESSA-TODOS.
002390*
002400     MOVE LOW-VALUES TO COD-PRODUTO-SKU.
002410     START PRODMAST KEY IS NOT LESS THAN COD-PRODUTO-SKU
002420         INVALID KEY
002430             MOVE "S" TO WS-FIM-MASTER
002440     END-START.
002450*
002460     PERFORM P411-LE-PROXIMO-MASTER THRU P411-FIM
002470         UNTIL FLAG-FIM-MASTER.
002480*
002490 P410-FIM.
002500*
002510 P411-LE-PROXIMO-MASTER.
002520*
002530     READ PRODMAST NEXT RECORD
002540         AT END
002550             MOVE "S" TO WS-FIM-MASTER
002560         NOT AT END
002570             PERFORM P430-AJUSTA-REGISTRO THRU P430-FIM
002580     END-READ.
002590*
002600 P411-FIM.
002610*-----------------------------------------------------------------
002620* MODO "ARQUIVO DE SELECAO" - LE UM SKU POR LINHA E LOCALIZA O
002630* REGISTRO POR ACESSO ALEATORIO; SKU NAO ENCONTRADO E IGNORADO.
002640*-----------------------------------------------------------------
002650 P420-PROCESSA-SELECAO.
002660*
002670     PERFORM P421-LE-PROXIMA-SELECAO THRU P421-FIM
002680         UNTIL FLAG-FIM-SELECAO.
002690*
002700 P420-FIM.
002710*
002720 P421-LE-PROXIMA-SELECAO.
002730*
002740     READ SELFILE INTO WS-LINHA-SELECAO-AREA
002750         AT END
002760             MOVE "S" TO WS-FIM-SELECAO
002770         NOT AT END
002780             IF WS-SEL-SKU NOT = SPACES THEN
002790                 MOVE WS-SEL-SKU TO COD-PRODUTO-SKU
002800                 READ PRODMAST
002810                     INVALID KEY
002820                         CONTINUE
002830                     NOT INVALID KEY
002840                         PERFORM P430-AJUSTA-REGISTRO THRU P430-FIM
002850                 END-READ
002860             END-IF
002870     END-READ.
002880*
002890 P421-FIM.
002900*-----------------------------------------------------------------
002910* CALCULA NOVO PRECO = PRECO ATUAL X (1 + PERCENTUAL/100),
002920* ARREDONDADO PARA 2 CASAS DECIMAIS PELO METODO COMERCIAL
002930* (ARREDONDAMENTO PARA CIMA A PARTIR DE 0,5, CONFORME ROUNDED
002940* PADRAO DO COMPILADOR). REGRAVA SOMENTE SE O VALOR ARREDONDADO
002950* DIFERIR DO PRECO ATUAL.
002960*-----------------------------------------------------------------
002970 P430-AJUSTA-REGISTRO.
002980*
002990     MOVE VLR-PRODUTO-MASTER TO WS-PRECO-ANTIGO.
003000     COMPUTE WS-PRECO-CALCULADO ROUNDED
003010         = WS-PRECO-ANTIGO * (1 + (WS-PERCENTUAL / 100)).
003020*
003030     IF WS-PRECO-CALCULADO NOT = WS-PRECO-ANTIGO THEN
003040         MOVE WS-PRECO-CALCULADO TO VLR-PRODUTO-MASTER
003050         MOVE WS-TS-TEXTO        TO DTA-ULT-ATUALIZACAO
003060         REWRITE REG-PRODUTO-MASTER
003070         ADD 1 TO WS-QTD-ATUALIZADOS
003080     END-IF.
003090*
003100 P430-FIM.
003110*-----------------------------------------------------------------
003120 P900-FIM.
003130*
003140     IF FLAG-VALOR-OK THEN
003150         CLOSE PRODMAST
003160         IF LK-MODO-SELECAO = "S" THEN
003170             CLOSE SELFILE
003180         END-IF
003190     END-IF.
003200*
003210     MOVE WS-QTD-ATUALIZADOS TO LK-QTD-ATUALIZADOS.
003220     GOBACK.
003230 END PROGRAM INVP0520.
