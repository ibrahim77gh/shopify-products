000100******************************************************************
000110* Copybook: PRODMAST
000120* Purpose:  Product master record layout - shared by INVP0100,
000130*           INVP0200, INVP0510 and INVP0520.
000140* Alteracoes:
000150*   17/11/1989 - AR  - Layout original, campos de codigo,
000160*                      descricao, preco e quantidade.
000170*   02/04/1991 - AR  - Acrescido DTA-ULT-ATUALIZACAO para
000180*                      auditoria de alteracoes de estoque.
000190*   14/09/1998 - LGM - Y2K: DTA-ULT-ATUALIZACAO expandido para
000200*                      ano com 4 digitos (AAAA-MM-DD HH:MM:SS).
000210*   03/03/2003 - RF  - FILLER de reserva ampliado para 4 bytes.
000220******************************************************************
000230 01  REG-PRODUTO-MASTER.
000240     05  COD-PRODUTO-SKU             PIC X(20).
000250     05  DESC-PRODUTO-MASTER         PIC X(40).
000260     05  VLR-PRODUTO-MASTER          PIC 9(08)V99.
000270     05  QTD-PRODUTO-MASTER          PIC 9(07).
000280     05  DTA-ULT-ATUALIZACAO         PIC X(19).
000290     05  DTA-ULT-ATUALIZACAO-R REDEFINES DTA-ULT-ATUALIZACAO.
000300         10  DUA-ANO                 PIC 9(04).
000310         10  FILLER                  PIC X(01).
000320         10  DUA-MES                 PIC 9(02).
000330         10  FILLER                  PIC X(01).
000340         10  DUA-DIA                 PIC 9(02).
000350         10  FILLER                  PIC X(01).
000360         10  DUA-HORA                PIC 9(02).
000370         10  FILLER                  PIC X(01).
000380         10  DUA-MIN                 PIC 9(02).
000390         10  FILLER                  PIC X(01).
000400         10  DUA-SEG                 PIC 9(02).
000410     05  FILLER                      PIC X(04).
