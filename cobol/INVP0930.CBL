000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Date: 11/06/1989
000130* Purpose: APLICA UM AJUSTE ATOMICO DE ESTOQUE (ENTRADA OU SAIDA)
000140*          SOBRE O REGISTRO MASTER DE UM PRODUTO JA LOCALIZADO,
000150*          GARANTINDO QUE A QUANTIDADE RESULTANTE NUNCA FIQUE
000160*          NEGATIVA (PISO DE ZERO).
000170* Alteracoes: 11/06/1989 - AR  - Programa original, chamado pela
000180*                                rotina de baixa de estoque por
000190*                                venda.
000200*             25/02/1993 - JPC - Ticket MANUT-0075: inclui sentido
000210*                                de entrada (compra/devolucao),
000220*                                alem da saida (venda).
000230*             14/09/1998 - LGM - Y2K: nenhum campo de data neste
000240*                                modulo; revisado e aprovado sem
000250*                                alteracao de codigo.
000260*             19/01/2000 - LGM - Ticket MANUT-0132: revisao pos-Y2K
000270*                                confirma que a saida que excede o
000280*                                saldo em estoque e sempre rejeitada,
000290*                                com o registro mantido sem alteracao.
000300*             08/08/2004 - RF  - Ticket CAD-0281: devolve o delta
000310*                                efetivamente aplicado, para o
000320*                                chamador registrar no relatorio.
000330*             17/11/2005 - RF  - Ticket MANUT-0132: o sentido "E"/
000340*                                "S" passa a ser validado nos dois
000350*                                valores esperados; qualquer outro
000360*                                codigo recebido do chamador e
000370*                                rejeitado (retorno 2), em vez de
000380*                                cair por omissao no ramo de saida.
000390******************************************************************
000400*-----------------------------------------------------------------
000410 IDENTIFICATION DIVISION.
000420*-----------------------------------------------------------------
000430 PROGRAM-ID.    INVP0930.
000440 AUTHOR.        ANDRE RAFFUL.
000450 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO - CD INVENTARIO.
000460 DATE-WRITTEN.  11/06/1989.
000470 DATE-COMPILED.
000480 SECURITY.      USO INTERNO DO DEPARTAMENTO DE COMPRAS.
000490*-----------------------------------------------------------------
000500 ENVIRONMENT DIVISION.
000510*-----------------------------------------------------------------
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-PC.
000540 OBJECT-COMPUTER. IBM-PC.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570*-----------------------------------------------------------------
000580 DATA DIVISION.
000590*-----------------------------------------------------------------
000600 WORKING-STORAGE SECTION.
000610*-----------------------------------------------------------------
000620 01  WS-SALDO-ATUAL.
000630     05  WS-SALDO-ATUAL-QTDE         PIC 9(07) VALUE ZERO.
000640     05  FILLER                      PIC X(02).
000650*
000660 01  WS-SALDO-ATUAL-R REDEFINES WS-SALDO-ATUAL.
000670     05  WS-SALDO-MILHAR             PIC 9(04).
000680     05  WS-SALDO-UNIDADE            PIC 9(03).
000690     05  FILLER                      PIC X(02).
000700*
000710 01  WS-SALDO-NOVO.
000720     05  WS-SALDO-NOVO-QTDE          PIC 9(07) VALUE ZERO.
000730     05  FILLER                      PIC X(02).
000740*
000750 01  WS-SALDO-NOVO-R REDEFINES WS-SALDO-NOVO.
000760     05  WS-SALDO-NOVO-MILHAR        PIC 9(04).
000770     05  WS-SALDO-NOVO-UNIDADE       PIC 9(03).
000780     05  FILLER                      PIC X(02).
000790 01  WS-SALDO-PRETENDIDO.
000800     05  WS-SALDO-PRETENDIDO-QTDE    PIC S9(08) VALUE ZERO.
000810     05  FILLER                      PIC X(01).
000820*-----------------------------------------------------------------
000830* TICKET CAD-0281: vista alternativa mantida desde a introducao
000840* do calculo de delta, para inspecao em sessao de depuracao sem
000850* precisar editar o S9(08) com sinal.
000860*-----------------------------------------------------------------
000870 01  WS-SALDO-PRETENDIDO-R REDEFINES WS-SALDO-PRETENDIDO.
000880     05  WS-SALDO-PRETENDIDO-TXT     PIC X(09).
000890*
000900 77  WS-DELTA-CALCULADO              PIC S9(07) COMP VALUE ZERO.
000910*
000920 77  WS-ENTRADA-OU-SAIDA             PIC X(01) VALUE SPACE.
000930     88  FLAG-E-ENTRADA              VALUE "E".
000940     88  FLAG-E-SAIDA                VALUE "S".
000950*-----------------------------------------------------------------
000960 LINKAGE SECTION.
000970*-----------------------------------------------------------------
000980 01  LKS-PARAMETRO.
000990     05  LKS-SENTIDO                 PIC X(01).
001000*        "E" = ENTRADA (COMPRA/DEVOLUCAO), "S" = SAIDA (VENDA).
001010     05  LKS-SALDO-ANTERIOR          PIC 9(07).
001020     05  LKS-QUANTIDADE-EVENTO       PIC 9(07).
001030     05  LKS-SALDO-RESULTANTE        PIC 9(07).
001040     05  LKS-DELTA-APLICADO          PIC S9(07).
001050     05  LKS-RETORNO                 PIC 9(01).
001060*        0 = AJUSTE APLICADO EM CHEIO
001070*        1 = SAIDA REJEITADA - SALDO INSUFICIENTE (REGISTRO MANTIDO)
001080*        2 = SENTIDO INVALIDO - OPERACAO REJEITADA (REG. MANTIDO)
001090     05  FILLER                      PIC X(02).
001100*-----------------------------------------------------------------
001110 PROCEDURE DIVISION USING LKS-PARAMETRO.
001120*-----------------------------------------------------------------
001130 MAIN-PROCEDURE.
001140
001150     PERFORM P100-INICIALIZA THRU P100-FIM.
001160
001170*    TICKET MANUT-0132: O SENTIDO DO MOVIMENTO E TESTADO
001180*    EXPLICITAMENTE NOS DOIS VALORES VALIDOS - "E" E "S" - PARA
001190*    QUE QUALQUER OUTRO CODIGO RECEBIDO DO CHAMADOR (BRANCO,
001200*    CARACTER INVALIDO, ERRO DE DIGITACAO NO PROGRAMA CHAMADOR)
001210*    SEJA REJEITADO EM VEZ DE CAIR POR OMISSAO NO RAMO DE SAIDA.
001220     IF FLAG-E-ENTRADA THEN
001230         PERFORM P310-AJUSTA-ENTRADA THRU P310-FIM
001240     ELSE IF FLAG-E-SAIDA THEN
001250         PERFORM P320-AJUSTA-SAIDA THRU P320-FIM
001260     ELSE
001270         PERFORM P330-SENTIDO-INVALIDO THRU P330-FIM
001280     END-IF.
001290
001300     PERFORM P900-FIM.
001310
001320 P100-INICIALIZA.
001330*
001340     MOVE LKS-SENTIDO             TO WS-ENTRADA-OU-SAIDA.
001350     MOVE LKS-SALDO-ANTERIOR      TO WS-SALDO-ATUAL-QTDE.
001360     MOVE ZERO                    TO LKS-RETORNO.
001370     MOVE ZERO                    TO LKS-DELTA-APLICADO.
001380     MOVE ZERO                    TO WS-SALDO-NOVO-QTDE.
001390*
001400 P100-FIM.
001410*
001420 P310-AJUSTA-ENTRADA.
001430*
001440     COMPUTE WS-SALDO-NOVO-QTDE
001450         = WS-SALDO-ATUAL-QTDE + LKS-QUANTIDADE-EVENTO.
001460     COMPUTE WS-DELTA-CALCULADO = LKS-QUANTIDADE-EVENTO.
001470     MOVE ZERO                    TO LKS-RETORNO.
001480*
001490 P310-FIM.
001500*
001510 P320-AJUSTA-SAIDA.
001520*
001530     COMPUTE WS-SALDO-PRETENDIDO-QTDE
001540         = WS-SALDO-ATUAL-QTDE - LKS-QUANTIDADE-EVENTO.
001550*
001560     IF WS-SALDO-PRETENDIDO-QTDE < ZERO THEN
001570         MOVE WS-SALDO-ATUAL-QTDE TO WS-SALDO-NOVO-QTDE
001580         MOVE ZERO                TO WS-DELTA-CALCULADO
001590         MOVE 1                   TO LKS-RETORNO
001600     ELSE
001610         MOVE WS-SALDO-PRETENDIDO-QTDE TO WS-SALDO-NOVO-QTDE
001620         COMPUTE WS-DELTA-CALCULADO
001630             = ZERO - LKS-QUANTIDADE-EVENTO
001640         MOVE ZERO                TO LKS-RETORNO
001650     END-IF.
001660*
001670 P320-FIM.
001680*-----------------------------------------------------------------
001690* TICKET MANUT-0132: SENTIDO RECEBIDO FORA DE "E"/"S" - O AJUSTE
001700* E REJEITADO EM BLOCO E O SALDO E O DELTA DEVOLVIDOS AO CHAMADOR
001710* SAO OS MESMOS DA ENTRADA, SEM QUALQUER ALTERACAO NO REGISTRO.
001720*-----------------------------------------------------------------
001730 P330-SENTIDO-INVALIDO.
001740*
001750     MOVE WS-SALDO-ATUAL-QTDE      TO WS-SALDO-NOVO-QTDE.
001760     MOVE ZERO                     TO WS-DELTA-CALCULADO.
001770     MOVE 2                        TO LKS-RETORNO.
001780*
001790 P330-FIM.
001800*
001810 P900-FIM.
001820*
001830     MOVE WS-SALDO-NOVO-QTDE       TO LKS-SALDO-RESULTANTE.
001840     MOVE WS-DELTA-CALCULADO       TO LKS-DELTA-APLICADO.
001850     GOBACK.
001860 END PROGRAM INVP0930.
