000100******************************************************************
000110* Author: ANDRE RAFFUL
000120* Date: 12/09/1990
000130* Purpose: FIXA O PRECO DE UM CONJUNTO DE PRODUTOS EM UM VALOR
000140*          UNICO INFORMADO PELO OPERADOR - TODOS OS PRODUTOS OU
000150*          SOMENTE OS RELACIONADOS NO ARQUIVO DE SELECAO.
000160* Alteracoes: 12/09/1990 - AR  - Programa original (derivado da
000170*                                rotina de exportacao de precos em
000180*                                CSV; aqui passa a GRAVAR o novo
000190*                                preco em vez de exportar).
000200*             30/06/1993 - JPC - Ticket MANUT-0088: inclui a opcao
000210*                                de atuar sobre um arquivo de
000220*                                selecao de SKUs, alem de "todos".
000230*             14/09/1998 - LGM - Y2K: marca de atualizacao do
000240*                                master expandida para ano com 4
000250*                                digitos.
000260*             19/01/2000 - LGM - Ticket MANUT-0132: revisao pos-Y2K
000270*                                sem alteracao de codigo.
000280*             14/02/2005 - RF  - Ticket CAD-0271: produtos ja no
000290*                                preco informado nao sao contados
000300*                                nem regravados.
000310******************************************************************
000320*-----------------------------------------------------------------
000330 IDENTIFICATION DIVISION.
000340*-----------------------------------------------------------------
000350 PROGRAM-ID.    INVP0510.
000360 AUTHOR.        ANDRE RAFFUL.
000370 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO - CD INVENTARIO.
000380 DATE-WRITTEN.  12/09/1990.
000390 DATE-COMPILED.
000400 SECURITY.      USO INTERNO DO DEPARTAMENTO DE COMPRAS.
000410*-----------------------------------------------------------------
000420 ENVIRONMENT DIVISION.
000430*-----------------------------------------------------------------
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-PC.
000460 OBJECT-COMPUTER. IBM-PC.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490*-----------------------------------------------------------------
000500 INPUT-OUTPUT SECTION.
000510*-----------------------------------------------------------------
000520 FILE-CONTROL.
000530     SELECT PRODMAST ASSIGN TO "PRODMAST"
000540         ORGANIZATION IS INDEXED
000550         ACCESS MODE IS DYNAMIC
000560         RECORD KEY IS COD-PRODUTO-SKU
000570         FILE STATUS IS WS-FS-PRODMAST.
000580     SELECT SELFILE ASSIGN TO "SELFILE"
000590         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS WS-FS-SELFILE.
000610*-----------------------------------------------------------------
000620 DATA DIVISION.
000630*-----------------------------------------------------------------
000640 FILE SECTION.
000650*-----------------------------------------------------------------
000660 FD  PRODMAST.
000670     COPY PRODMAST.
000680*
000690 FD  SELFILE
000700     RECORD CONTAINS 132 CHARACTERS.
000710 01  FD-LINHA-SELECAO                   PIC X(132).
000720*-----------------------------------------------------------------
000730 WORKING-STORAGE SECTION.
000740*-----------------------------------------------------------------
000750 77  WS-FS-PRODMAST                    PIC X(02).
000760     88  FS-PRODMAST-OK                 VALUE "00".
000770     88  FS-PRODMAST-NAO-EXISTE          VALUE "23" "35".
000780 77  WS-FS-SELFILE                     PIC X(02).
000790     88  FS-SELFILE-OK                   VALUE "00".
000800*
000810 77  WS-FIM-MASTER                     PIC X(01) VALUE "N".
000820     88  FLAG-FIM-MASTER                VALUE "S".
000830 77  WS-FIM-SELECAO                    PIC X(01) VALUE "N".
000840     88  FLAG-FIM-SELECAO                VALUE "S".
000850 77  WS-VALOR-OK                       PIC X(01) VALUE "N".
000860     88  FLAG-VALOR-OK                   VALUE "S".
000870*
000880 77  WS-QTD-ATUALIZADOS                PIC 9(07) COMP VALUE 0.
000890*-----------------------------------------------------------------
000900 01  WS-AREA-VALIDA-PRECO.
000910     05  WS-AVP-ENTRADA                 PIC X(12).
000920     05  WS-AVP-NUMERICO                PIC 9(08)V99.
000930     05  WS-AVP-RETORNO                  PIC 9(01).
000940     05  FILLER                         PIC X(02).
000950*-----------------------------------------------------------------
000960* VISTA DE DEPURACAO HERDADA DO MODULO INVP0910 - TICKET CAD-0254.
000970*-----------------------------------------------------------------
000980 01  WS-AREA-VALIDA-PRECO-R REDEFINES WS-AREA-VALIDA-PRECO.
000990     05  WS-AVP-FAIXA-COMPLETA           PIC X(25).
001000*-----------------------------------------------------------------
001010 01  WS-PRECO-NOVO-AREA.
001020     05  WS-PRECO-NOVO                   PIC 9(08)V99 VALUE ZERO.
001030*-----------------------------------------------------------------
001040* TICKET CAD-0281: VISTA DE TEXTO DO NOVO PRECO, PARA INSPECAO EM
001050* SESSAO DE DEPURACAO SEM PRECISAR EDITAR O CAMPO V99.
001060*-----------------------------------------------------------------
001070 01  WS-PRECO-NOVO-R REDEFINES WS-PRECO-NOVO-AREA.
001080     05  WS-PRECO-NOVO-TXT               PIC X(10).
001090*
001100 01  WS-LINHA-SELECAO-AREA.
001110     05  WS-SEL-SKU                      PIC X(20).
001120     05  FILLER                          PIC X(112).
001130*
001140 77  WS-ACCEPT-DATA                     PIC 9(08) VALUE 0.
001150 77  WS-ACCEPT-HORA                     PIC 9(08) VALUE 0.
001160*
001170 01  WS-TIMESTAMP-ATUAL.
001180     05  WS-TS-TEXTO                     PIC X(19).
001190*
001200 01  WS-TIMESTAMP-ATUAL-R REDEFINES WS-TIMESTAMP-ATUAL.
001210     05  WS-TS-ANO                       PIC 9(04).
001220     05  WS-TS-SEP1                      PIC X(01).
001230     05  WS-TS-MES                       PIC 9(02).
001240     05  WS-TS-SEP2                      PIC X(01).
001250     05  WS-TS-DIA                       PIC 9(02).
001260     05  WS-TS-SEP3                      PIC X(01).
001270     05  WS-TS-HORA                      PIC 9(02).
001280     05  WS-TS-SEP4                      PIC X(01).
001290     05  WS-TS-MIN                       PIC 9(02).
001300     05  WS-TS-SEP5                      PIC X(01).
001310     05  WS-TS-SEG                       PIC 9(02).
001320*-----------------------------------------------------------------
001330 LINKAGE SECTION.
001340*-----------------------------------------------------------------
001350 01  LK-COM-AREA.
001360     05  LK-MODO-SELECAO                 PIC X(01).
001370*        "A" = TODOS OS PRODUTOS, "S" = ARQUIVO DE SELECAO.
001380     05  LK-VALOR-ENTRADA                PIC X(12).
001390     05  LK-QTD-ATUALIZADOS              PIC 9(07).
001400     05  LK-RETORNO                      PIC 9(01).
001410*        0 = PROCESSADO, 1 = NOVO PRECO INVALIDO - NADA ALTERADO.
001420     05  FILLER                          PIC X(05).
001430*-----------------------------------------------------------------
001440 PROCEDURE DIVISION USING LK-COM-AREA.
001450*-----------------------------------------------------------------
001460 MAIN-PROCEDURE.
001470
001480     PERFORM P100-INICIALIZA THRU P100-FIM.
001490
001500     PERFORM P300-VALIDA-VALOR THRU P300-FIM.
001510
001520     IF FLAG-VALOR-OK THEN
001530         PERFORM P200-ABRE-ARQUIVOS THRU P200-FIM
001540         IF LK-MODO-SELECAO = "S" THEN
001550             PERFORM P420-PROCESSA-SELECAO THRU P420-FIM
001560         ELSE
001570             PERFORM P410-PROCESSA-TODOS THRU P410-FIM
001580         END-IF
001590         MOVE ZERO TO LK-RETORNO
001600     ELSE
001610         MOVE 1 TO LK-RETORNO
001620     END-IF.
001630
001640     PERFORM P900-FIM.
001650
001660*-----------------------------------------------------------------
001670 P100-INICIALIZA.
001680*
001690     MOVE ZERO TO WS-QTD-ATUALIZADOS.
001700     MOVE "N"  TO WS-FIM-MASTER.
001710     MOVE "N"  TO WS-FIM-SELECAO.
001720     ACCEPT WS-ACCEPT-DATA FROM DATE YYYYMMDD.
001730     ACCEPT WS-ACCEPT-HORA FROM TIME.
001740     PERFORM P110-MONTA-TIMESTAMP THRU P110-FIM.
001750*
001760 P100-FIM.
001770*
001780 P110-MONTA-TIMESTAMP.
001790*
001800     MOVE WS-ACCEPT-DATA(1:4)      TO WS-TS-ANO.
001810     MOVE WS-ACCEPT-DATA(5:2)      TO WS-TS-MES.
001820     MOVE WS-ACCEPT-DATA(7:2)      TO WS-TS-DIA.
001830     MOVE WS-ACCEPT-HORA(1:2)      TO WS-TS-HORA.
001840     MOVE WS-ACCEPT-HORA(3:2)      TO WS-TS-MIN.
001850     MOVE WS-ACCEPT-HORA(5:2)      TO WS-TS-SEG.
001860     MOVE "-"                      TO WS-TS-SEP1.
001870     MOVE "-"                      TO WS-TS-SEP2.
001880     MOVE " "                      TO WS-TS-SEP3.
001890     MOVE ":"                      TO WS-TS-SEP4.
001900     MOVE ":"                      TO WS-TS-SEP5.
001910*
001920 P110-FIM.
001930*-----------------------------------------------------------------
001940* VALIDA O NOVO PRECO INFORMADO PELO OPERADOR: PRESENTE, NUMERICO
001950* E NAO NEGATIVO (O PROPRIO INVP0910 JA REJEITA SINAL NEGATIVO).
001960*-----------------------------------------------------------------
001970 P300-VALIDA-VALOR.
001980*
001990     MOVE LK-VALOR-ENTRADA TO WS-AVP-ENTRADA.
002000     CALL "INVP0910" USING WS-AREA-VALIDA-PRECO.
002010     IF WS-AVP-RETORNO = ZERO THEN
002020         MOVE WS-AVP-NUMERICO TO WS-PRECO-NOVO
002030         SET FLAG-VALOR-OK TO TRUE
002040     ELSE
002050         MOVE "N" TO WS-VALOR-OK
002060     END-IF.
002070*
002080 P300-FIM.
002090*-----------------------------------------------------------------
002100 P200-ABRE-ARQUIVOS.
002110*
002120     OPEN I-O PRODMAST.
002130     IF LK-MODO-SELECAO = "S" THEN
002140         OPEN INPUT SELFILE
002150     END-IF.
002160*
002170 P200-FIM.
002180*-----------------------------------------------------------------
002190* MODO "TODOS OS PRODUTOS" - PERCORRE O MASTER DO INICIO AO FIM
002200* PELA CHAVE, AJUSTANDO CADA REGISTRO CUJO PRECO DIFERE DO NOVO
002210* VALOR.
002220*-----------------------------------------------------------------
002230 P410-PROCESSA-TODOS.
002240*
002250     MOVE LOW-VALUES TO COD-PRODUTO-SKU.
002260     START PRODMAST KEY IS NOT LESS THAN COD-PRODUTO-SKU
002270         INVALID KEY
002280             MOVE "S" TO WS-FIM-MASTER
002290     END-START.
002300*
002310     PERFORM P411-LE-PROXIMO-MASTER THRU P411-FIM
002320         UNTIL FLAG-FIM-MASTER.
002330*
002340 P410-FIM.
002350*
002360 P411-LE-PROXIMO-MASTER.
002370*
002380     READ PRODMAST NEXT RECORD
002390         AT END
002400             MOVE "S" TO WS-FIM-MASTER
002410         NOT AT END
002420             PERFORM P430-AJUSTA-REGISTRO THRU P430-FIM
002430     END-READ.
002440*
002450 P411-FIM.
002460*-----------------------------------------------------------------
002470* MODO "ARQUIVO DE SELECAO" - LE UM SKU POR LINHA E LOCALIZA O
002480* REGISTRO POR ACESSO ALEATORIO; SKU NAO ENCONTRADO E IGNORADO.
002490*-----------------------------------------------------------------
002500 P420-PROCESSA-SELECAO.
002510*
002520     PERFORM P421-LE-PROXIMA-SELECAO THRU P421-FIM
002530         UNTIL FLAG-FIM-SELECAO.
002540*
002550 P420-FIM.
002560*
002570 P421-LE-PROXIMA-SELECAO.
002580*
002590     READ SELFILE INTO WS-LINHA-SELECAO-AREA
002600         AT END
002610             MOVE "S" TO WS-FIM-SELECAO
002620         NOT AT END
002630             IF WS-SEL-SKU NOT = SPACES THEN
002640                 MOVE WS-SEL-SKU TO COD-PRODUTO-SKU
002650                 READ PRODMAST
002660                     INVALID KEY
002670                         CONTINUE
002680                     NOT INVALID KEY
002690                         PERFORM P430-AJUSTA-REGISTRO THRU P430-FIM
002700                 END-READ
002710             END-IF
002720     END-READ.
002730*
002740 P421-FIM.
002750*-----------------------------------------------------------------
002760 P430-AJUSTA-REGISTRO.
002770*
002780     IF VLR-PRODUTO-MASTER NOT = WS-PRECO-NOVO THEN
002790         MOVE WS-PRECO-NOVO TO VLR-PRODUTO-MASTER
002800         MOVE WS-TS-TEXTO   TO DTA-ULT-ATUALIZACAO
002810         REWRITE REG-PRODUTO-MASTER
002820         ADD 1 TO WS-QTD-ATUALIZADOS
002830     END-IF.
002840*
002850 P430-FIM.
002860*-----------------------------------------------------------------
002870 P900-FIM.
002880*
002890     IF FLAG-VALOR-OK THEN
002900         CLOSE PRODMAST
002910         IF LK-MODO-SELECAO = "S" THEN
002920             CLOSE SELFILE
002930         END-IF
002940     END-IF.
002950*
002960     MOVE WS-QTD-ATUALIZADOS TO LK-QTD-ATUALIZADOS.
002970     GOBACK.
002980 END PROGRAM INVP0510.
